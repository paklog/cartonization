000100*****************************************************************         
000110* COPYBOOK    : CARTON TYPE MASTER RECORD                                 
000120* USED BY     : SCMP0600 (FD CARTON-CATALOG)                              
000130* DESCRIPTION : ONE ROW PER CARTON TYPE OFFERED BY THE                    
000140*               DISTRIBUTION CENTER FOR OUTBOUND PACKING.                 
000150*****************************************************************         
000160 01  CARTON-TYPE-RECORD.                                                  
000170     05  CTN-TYPE-ID                  PIC X(36).                          
000180     05  CTN-TYPE-NAME                PIC X(40).                          
000190     05  CTN-DIMENSIONS.                                                  
000200         10  CTN-LENGTH               PIC 9(06)V9(02).                    
000210         10  CTN-WIDTH                PIC 9(06)V9(02).                    
000220         10  CTN-HEIGHT               PIC 9(06)V9(02).                    
000230     05  CTN-DIM-TABLE REDEFINES CTN-DIMENSIONS.                          
000240         10  CTN-DIM-VALUE            PIC 9(06)V9(02)                     
000250                                       OCCURS 3 TIMES.                    
000260     05  CTN-DIM-UNIT                 PIC X(02).                          
000270         88  CTN-DIM-IS-INCH          VALUE "IN".                         
000280         88  CTN-DIM-IS-CM            VALUE "CM".                         
000290     05  CTN-MAX-WEIGHT               PIC 9(06)V9(03).                    
000300     05  CTN-WEIGHT-UNIT              PIC X(02).                          
000310         88  CTN-WGT-IS-LB            VALUE "LB".                         
000320         88  CTN-WGT-IS-KG            VALUE "KG".                         
000330     05  CTN-STATUS                   PIC X(01).                          
000340         88  CTN-IS-ACTIVE            VALUE "A".                          
000350         88  CTN-IS-INACTIVE          VALUE "I".                          
000360     05  FILLER                       PIC X(15).                          
