000100*****************************************************************         
000110* COPYBOOK    : OPEN PACKAGE WORK TABLE                                   
000120* USED BY     : SCMP0600 / SCMP0610 (SHARED WORKING-STORAGE AND           
000130*               LINKAGE SECTION TABLE); ALSO THE DETAIL LINE OF           
000140*               THE SOLUTION-OUTPUT REPORT IN SCMP0600.                   
000150* DESCRIPTION : ONE ROW PER CARTON OPENED BY THE PACKING                  
000160*               ALGORITHM FOR THE CURRENT ORDER.                          
000170*****************************************************************         
000180 01  PACKAGE-TAB-HEADER.                                                  
000190     05  PKG-TOTAL-ENTRIES            PIC 9(05) COMP.                     
000200*                                                                         
000210 01  PACKAGE-TAB.                                                         
000220     05  PKG-LINE OCCURS 999 TIMES.                                       
000230         10  PKG-CARTON-TYPE-ID       PIC X(36).                          
000240         10  PKG-ITEM-COUNT           PIC 9(05).                          
000250         10  PKG-CURRENT-WEIGHT       PIC 9(06)V9(03).                    
000260         10  PKG-USED-VOLUME          PIC 9(08)V9(02).                    
000270         10  PKG-UTILIZATION          PIC 9(01)V9(04).                    
000280         10  PKG-CARTON-VOLUME        PIC 9(08)V9(02).                    
000290         10  PKG-CARTON-MAX-WEIGHT    PIC 9(06)V9(03).                    
000300         10  PKG-CATEGORY             PIC X(20).                          
000310         10  PKG-FRAGILE-FLAG         PIC X(01).                          
000320             88  PKG-HAS-FRAGILE      VALUE "Y".                          
000330             88  PKG-HAS-NORMAL       VALUE "N".                          
000340         10  FILLER                   PIC X(10).                          
