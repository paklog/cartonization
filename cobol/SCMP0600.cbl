000100*****************************************************************         
000110* AUTHOR......: R K HOLLAND                                               
000120* INSTALLATION: MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR           
000130* DATE-WRITTEN: 02/01/1989                                                
000140* PURPOSE.....: CARTONIZATION PACKING SOLUTION - BATCH DRIVER.            
000150*               LOADS THE ACTIVE CARTON CATALOG AND THE PRODUCT           
000160*               CATALOG, READS ONE REQUEST'S ITEM LIST, VALIDATES         
000170*               IT, CALLS THE PACKING ALGORITHM, AND WRITES THE           
000180*               PACKING SOLUTION REPORT.                                  
000190*****************************************************************         
000200*-----------------------------------------------------------------        
000210* CHANGE LOG                                                              
000220*-----------------------------------------------------------------        
000230* 02/01/1989 RKH OS-0146 INITIAL VERSION.                                 
000240* 14/07/1992 RKH OS-0318 ADDED THE PRODUCT CATALOG LOOKUP TABLE;          
000250*                        ITEMS WERE PREVIOUSLY KEYED DIRECTLY OFF         
000260*                        THE TRANSACTION FILE WITH NO ENRICHMENT.         
000270* 19/01/1996 RDS OS-0430 ADDED REQUEST-LEVEL VALIDATION AHEAD OF          
000280*                        THE CALL TO THE PACKING ALGORITHM.               
000290* 11/01/1998 RDS OS-0459 YEAR 2000 REVIEW - NO DATE FIELDS USED           
000300*                        BY THIS DRIVER, NO CHANGES REQUIRED.             
000310* 23/09/1999 RDS OS-0465 CONFIRMED OK AFTER YEAR-END CUTOVER TEST.        
000320* 17/05/2001 EFS OS-0523 CARTON AND PRODUCT CATALOG READS MOVED           
000330*                        AHEAD OF THE REQUEST HEADER READ SO A            
000340*                        BAD REQUEST FAILS WITHOUT CLOSING AND            
000350*                        REOPENING THE MASTER FILES.                      
000360* 09/10/2003 EFS OS-0591 MAX UTILIZATION THRESHOLD IS NOW FIXED           
000370*                        AT 0.9500 FOR EVERY RUN PER DISTRIBUTION         
000380*                        CENTER POLICY MEMO 03-114.                       
000390* 12/06/2006 EFS OS-0645 FIRST RELEASE TO CALL SCMP0610/SCMP0620/         
000400*                        SCMP0630 IN PLACE OF THE OLD IN-LINE             
000410*                        PACKING LOGIC (RETIRED THIS RUN).                
000420* 04/02/2008 TJM OS-0702 P610 WAS TESTING ITM-MIXED-ALLOWED, A            
000430*                        SWITCH OFF THE DETAIL RECORD CURRENTLY IN        
000440*                        THE ITEM-INPUT BUFFER - NOT THE HEADER'S.        
000450*                        NOW TESTS WS-REQ-MIXED-ALLOWED, SAVED OFF        
000460*                        THE HEADER BY P400 LIKE P700 ALREADY DOES        
000470*                        (SEE P700-BUILD-RULES).                          
000480* 04/02/2008 TJM OS-0703 HEADER LINE WAS TRUNCATING SOL-ORDER-ID          
000490*                        TO 18 BYTES; SPLIT REQUEST ID AND ORDER          
000500*                        ID ONTO TWO REPORT LINES SO BOTH PRINT           
000510*                        IN FULL (THE FIELD IS X(36) IN THE FILE).        
000520* 04/02/2008 TJM OS-0704 ITD-TOTAL-VOLUME WAS ROUNDING THE L*W*H*         
000530*                        QUANTITY PRODUCT ONCE AT THE END; NOW            
000540*                        ROUNDS THE UNIT VOLUME FIRST AND THEN            
000550*                        MULTIPLIES BY QUANTITY PER THE PACKING           
000560*                        STANDARDS MEMO.                                  
000570*-----------------------------------------------------------------        
000580 IDENTIFICATION DIVISION.                                                 
000590 PROGRAM-ID.    SCMP0600.                                                 
000600 AUTHOR.        R K HOLLAND.                                              
000610 INSTALLATION.  MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR.          
000620 DATE-WRITTEN.  02/01/1989.                                               
000630 DATE-COMPILED.                                                           
000640 SECURITY.      RESTRICTED TO WAREHOUSE SYSTEMS MAINTENANCE STAFF.        
000650*                                                                         
000660 ENVIRONMENT DIVISION.                                                    
000670 CONFIGURATION SECTION.                                                   
000680 SPECIAL-NAMES.                                                           
000690     C01 IS TOP-OF-FORM                                                   
000700     CLASS YES-NO-CLASS IS "Y" "N".                                       
000710*                                                                         
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740     SELECT CARTON-MASTER   ASSIGN TO CARTONM                             
000750            ORGANIZATION   IS SEQUENTIAL                                  
000760            ACCESS         IS SEQUENTIAL                                  
000770            FILE STATUS    IS WS-FS-CARTON-MASTER.                        
000780*                                                                         
000790     SELECT PRODUCT-CATALOG ASSIGN TO PRODCAT                             
000800            ORGANIZATION   IS SEQUENTIAL                                  
000810            ACCESS         IS SEQUENTIAL                                  
000820            FILE STATUS    IS WS-FS-PRODUCT-CATALOG.                      
000830*                                                                         
000840     SELECT ITEM-INPUT      ASSIGN TO ITEMIN                              
000850            ORGANIZATION   IS SEQUENTIAL                                  
000860            ACCESS         IS SEQUENTIAL                                  
000870            FILE STATUS    IS WS-FS-ITEM-INPUT.                           
000880*                                                                         
000890     SELECT SOLUTION-OUTPUT ASSIGN TO SOLOUT                              
000900            ORGANIZATION   IS LINE SEQUENTIAL                             
000910            ACCESS         IS SEQUENTIAL                                  
000920            FILE STATUS    IS WS-FS-SOLUTION-OUTPUT.                      
000930*                                                                         
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960*                                                                         
000970 FD  CARTON-MASTER.                                                       
000980*                                                                         
000990 COPY "COPYBOOKS-CARTONTYPE.CPY".                                         
001000*                                                                         
001010 FD  PRODUCT-CATALOG.                                                     
001020*                                                                         
001030 COPY "COPYBOOKS-PRODUCT.CPY".                                            
001040*                                                                         
001050 FD  ITEM-INPUT.                                                          
001060*                                                                         
001070 COPY "COPYBOOKS-ORDERITEM.CPY".                                          
001080*                                                                         
001090 FD  SOLUTION-OUTPUT.                                                     
001100 01  WS-REPORT-LINE                    PIC X(80).                         
001110*                                                                         
001120 WORKING-STORAGE SECTION.                                                 
001130*                                                                         
001140 77  WS-FS-CARTON-MASTER               PIC X(02).                         
001150     88  WS-FS-CM-OK                   VALUE "00".                        
001160     88  WS-FS-CM-EOF                  VALUE "10".                        
001170 77  WS-FS-PRODUCT-CATALOG             PIC X(02).                         
001180     88  WS-FS-PC-OK                   VALUE "00".                        
001190     88  WS-FS-PC-EOF                  VALUE "10".                        
001200 77  WS-FS-ITEM-INPUT                  PIC X(02).                         
001210     88  WS-FS-II-OK                   VALUE "00".                        
001220     88  WS-FS-II-EOF                  VALUE "10".                        
001230 77  WS-FS-SOLUTION-OUTPUT             PIC X(02).                         
001240     88  WS-FS-SO-OK                   VALUE "00".                        
001250*                                                                         
001260 77  WS-EOF-CARTON                     PIC X(01) VALUE "N".               
001270     88  WS-CARTON-AT-EOF              VALUE "Y".                         
001280 77  WS-EOF-PRODUCT                    PIC X(01) VALUE "N".               
001290     88  WS-PRODUCT-AT-EOF             VALUE "Y".                         
001300 77  WS-EOF-ITEM                       PIC X(01) VALUE "N".               
001310     88  WS-ITEM-AT-EOF                VALUE "Y".                         
001320*                                                                         
001330 77  WS-REQUEST-OK-FLAG                PIC X(01) VALUE "Y".               
001340     88  WS-REQUEST-OK                 VALUE "Y".                         
001350     88  WS-REQUEST-REJECTED           VALUE "N".                         
001360 77  WS-REJECT-REASON                  PIC X(60) VALUE SPACES.            
001370*                                                                         
001380 01  WS-SUBSCRIPTS.                                                       
001390     05  WS-CARTON-IX                  PIC 9(05) COMP.                    
001400     05  WS-PRODUCT-IX                 PIC 9(05) COMP.                    
001410     05  WS-ITEM-IX                    PIC 9(05) COMP.                    
001420     05  WS-PKG-IX                     PIC 9(05) COMP.                    
001430     05  WS-DIM-IX                     PIC 9(05) COMP.                    
001440 01  WS-SUBSCRIPTS-TABLE REDEFINES WS-SUBSCRIPTS.                         
001450     05  WS-SUBSCRIPT-VALUE             PIC 9(05) COMP                    
001460                                        OCCURS 5 TIMES.                   
001470 77  WS-RESET-IX                        PIC 9(05) COMP.                   
001480*                                                                         
001490 77  WS-FOUND-PRODUCT-FLAG              PIC X(01) VALUE "N".              
001500     88  WS-PRODUCT-WAS-FOUND           VALUE "Y".                        
001510 77  WS-FOUND-PRODUCT-IX                PIC 9(05) COMP.                   
001520 77  WS-UNIT-VOLUME-WORK                PIC 9(06)V9(02).                  
001530*                                                                         
001540*-----------------------------------------------------------------        
001550* DIMENSION BOUNDS CHECK WORK AREA.  HOLDS ONE ITEM'S DIMENSIONS          
001560* DURING REQUEST VALIDATION, REDEFINED AS A TABLE SO THE "LARGEST         
001570* SINGLE DIMENSION" RULE CAN BE TESTED WITH ONE SUBSCRIPTED LOOP          
001580* INSTEAD OF THREE SEPARATE IF STATEMENTS.                                
001590*-----------------------------------------------------------------        
001600 01  WS-DIM-BOUNDS-CHECK.                                                 
001610     05  WS-DIM-CHECK-LENGTH           PIC 9(06)V9(02).                   
001620     05  WS-DIM-CHECK-WIDTH            PIC 9(06)V9(02).                   
001630     05  WS-DIM-CHECK-HEIGHT           PIC 9(06)V9(02).                   
001640 01  WS-DIM-BOUNDS-TABLE                                                  
001650            REDEFINES WS-DIM-BOUNDS-CHECK.                                
001660     05  WS-DIM-CHECK-VALUE            PIC 9(06)V9(02)                    
001670                                       OCCURS 3 TIMES.                    
001680 01  WS-DIM-LIMIT                      PIC 9(06)V9(02)                    
001690                                       VALUE 1000.                        
001700*                                                                         
001710 77  WS-FIRST-ITEM-CATEGORY            PIC X(20) VALUE SPACES.            
001720 77  WS-FIRST-ITEM-FRAGILE-FLAG        PIC X(01) VALUE SPACES.            
001730 77  WS-ANY-FRAGILE-SEEN-FLAG          PIC X(01) VALUE "N".               
001740     88  WS-FRAGILE-ITEM-SEEN          VALUE "Y".                         
001750 77  WS-ANY-NORMAL-SEEN-FLAG           PIC X(01) VALUE "N".               
001760     88  WS-NORMAL-ITEM-SEEN           VALUE "Y".                         
001770*                                                                         
001780*-----------------------------------------------------------------        
001790* ACTIVE CARTON TABLE, PRODUCT CATALOG TABLE, ENRICHED ITEM               
001800* TABLE, PACKING RULE SET AND OPEN PACKAGE TABLE -- SHARED WITH           
001810* THE PACKING ALGORITHM SUBPROGRAM, SCMP0610, VIA ITS LINKAGE             
001820* SECTION.                                                                
001830*-----------------------------------------------------------------        
001840 COPY "COPYBOOKS-CARTONTAB.CPY".                                          
001850*                                                                         
001860 COPY "COPYBOOKS-ITEMDIM.CPY".                                            
001870*                                                                         
001880 COPY "COPYBOOKS-RULES.CPY".                                              
001890*                                                                         
001900 COPY "COPYBOOKS-PACKAGE.CPY".                                            
001910*                                                                         
001920*-----------------------------------------------------------------        
001930* PRODUCT CATALOG LOOKUP TABLE.  LOADED IN FULL AT THE START OF           
001940* THE RUN AND SEARCHED LINEARLY BY SKU, SINCE THIS SHOP'S PRODUCT         
001950* MASTER IS KEPT AS A SEQUENTIAL FILE (NO INDEXED ACCESS                  
001960* AVAILABLE ON THE DISTRIBUTION CENTER'S EXTRACT).                        
001970*-----------------------------------------------------------------        
001980 77  PRT-TOTAL-ENTRIES                 PIC 9(05) COMP.                    
001990*                                                                         
002000 01  WS-PRODUCT-TABLE.                                                    
002010     05  PRT-LINE OCCURS 5000 TIMES.                                      
002020         10  PRT-SKU                   PIC X(30).                         
002030         10  PRT-NAME                  PIC X(40).                         
002040         10  PRT-DIMENSIONS.                                              
002050             15  PRT-LENGTH            PIC 9(06)V9(02).                   
002060             15  PRT-WIDTH             PIC 9(06)V9(02).                   
002070             15  PRT-HEIGHT            PIC 9(06)V9(02).                   
002080         10  PRT-DIM-TABLE REDEFINES PRT-DIMENSIONS.                      
002090             15  PRT-DIM-VALUE         PIC 9(06)V9(02)                    
002100                                       OCCURS 3 TIMES.                    
002110         10  PRT-DIM-UNIT              PIC X(02).                         
002120         10  PRT-WEIGHT                PIC 9(06)V9(03).                   
002130         10  PRT-WEIGHT-UNIT           PIC X(02).                         
002140         10  PRT-CATEGORY              PIC X(20).                         
002150         10  PRT-FRAGILE-FLAG          PIC X(01).                         
002160         10  FILLER                    PIC X(10).                         
002170*                                                                         
002180 01  WS-REQUEST-HEADER-WORK.                                              
002190     05  WS-REQ-REQUEST-ID             PIC X(36).                         
002200     05  WS-REQ-ORDER-ID               PIC X(36).                         
002210     05  WS-REQ-OPTIMIZE-MIN-BOXES     PIC X(01).                         
002220     05  WS-REQ-ALLOW-MIXED-CATEGORY   PIC X(01).                         
002230         88  WS-REQ-MIXED-ALLOWED      VALUE "Y".                         
002240*                                                                         
002250 COPY "COPYBOOKS-SOLUTION.CPY".                                           
002260*                                                                         
002270*-----------------------------------------------------------------        
002280* REPORT WORK AREA -- ONE HEADER BLOCK, ONE DETAIL LINE PER               
002290* PACKAGE, ONE SUMMARY LINE.  EDITED FIELDS ARE BUILT HERE AND            
002300* MOVED TO WS-REPORT-LINE BEFORE EACH WRITE.                              
002310*-----------------------------------------------------------------        
002320 01  WS-RPT-BANNER.                                                       
002330     05  FILLER                        PIC X(80) VALUE ALL "=".           
002340*                                                                         
002350 01  WS-RPT-TITLE-LINE.                                                   
002360     05  FILLER                        PIC X(02) VALUE SPACES.            
002370     05  FILLER                        PIC X(78) VALUE                    
002380         "SCMP0600 - CARTONIZATION PACKING SOLUTION REPORT".              
002390*                                                                         
002400*    04/02/2008 TJM OS-0702 SOL-ORDER-ID IS X(36) IN THE SOLUTION         
002410*    RECORD (A UUID-STYLE KEY) BUT THIS LINE WAS TRUNCATING IT TO         
002420*    18 BYTES.  SPLIT INTO TWO HEADER LINES SO BOTH IDS PRINT IN          
002430*    FULL WITHOUT BLOWING THE 80-COLUMN REPORT LINE.                      
002440 01  WS-RPT-HEADER-LINE.                                                  
002450     05  FILLER                 PIC X(02) VALUE SPACES.                   
002460     05  FILLER                 PIC X(12) VALUE "REQUEST ID:".            
002470     05  WS-RPT-REQUEST-ID      PIC X(36).                                
002480     05  FILLER                 PIC X(30) VALUE SPACES.                   
002490*                                                                         
002500 01  WS-RPT-HEADER-LINE2.                                                 
002510     05  FILLER                 PIC X(02) VALUE SPACES.                   
002520     05  FILLER                 PIC X(12) VALUE "ORDER ID:".              
002530     05  WS-RPT-ORDER-ID        PIC X(36).                                
002540     05  FILLER                 PIC X(30) VALUE SPACES.                   
002550*                                                                         
002560 01  WS-RPT-COLUMN-HEADINGS.                                              
002570     05  FILLER                        PIC X(02) VALUE SPACES.            
002580     05  FILLER                        PIC X(38) VALUE                    
002590         "CARTON ID".                                                     
002600     05  FILLER                        PIC X(08) VALUE "ITEMS".           
002610     05  FILLER                        PIC X(12) VALUE "WEIGHT".          
002620     05  FILLER                        PIC X(13) VALUE "VOLUME".          
002630     05  FILLER                        PIC X(07) VALUE "UTIL".            
002640*                                                                         
002650 01  WS-RPT-DETAIL-LINE.                                                  
002660     05  FILLER                        PIC X(02) VALUE SPACES.            
002670     05  WS-RPT-CARTON-ID              PIC X(36).                         
002680     05  FILLER                        PIC X(02) VALUE SPACES.            
002690     05  WS-RPT-ITEM-COUNT             PIC ZZZZ9.                         
002700     05  FILLER                        PIC X(02) VALUE SPACES.            
002710     05  WS-RPT-WEIGHT                 PIC ZZZZZ9.999.                    
002720     05  FILLER                        PIC X(02) VALUE SPACES.            
002730     05  WS-RPT-VOLUME                 PIC ZZZZZZZ9.99.                   
002740     05  FILLER                        PIC X(02) VALUE SPACES.            
002750     05  WS-RPT-UTILIZATION            PIC 9.9999.                        
002760*                                                                         
002770 01  WS-RPT-SUMMARY-LINE.                                                 
002780     05  FILLER                        PIC X(02) VALUE SPACES.            
002790     05  FILLER                        PIC X(16) VALUE                    
002800         "TOTAL PACKAGES:".                                               
002810     05  WS-RPT-TOTAL-PACKAGES         PIC ZZZZ9.                         
002820     05  FILLER                        PIC X(04) VALUE SPACES.            
002830     05  FILLER                        PIC X(13) VALUE                    
002840         "TOTAL ITEMS:".                                                  
002850     05  WS-RPT-TOTAL-ITEMS            PIC ZZZZZZ9.                       
002860     05  FILLER                        PIC X(04) VALUE SPACES.            
002870     05  FILLER                        PIC X(17) VALUE                    
002880         "AVG UTILIZATION:".                                              
002890     05  WS-RPT-AVG-UTILIZATION        PIC 9.9999.                        
002900     05  FILLER                        PIC X(09) VALUE SPACES.            
002910*                                                                         
002920 01  WS-RPT-REJECT-LINE.                                                  
002930     05  FILLER                        PIC X(02) VALUE SPACES.            
002940     05  FILLER                        PIC X(20) VALUE                    
002950         "REQUEST REJECTED -".                                            
002960     05  WS-RPT-REJECT-REASON          PIC X(58).                         
002970*                                                                         
002980 PROCEDURE DIVISION.                                                      
002990*                                                                         
003000 MAIN-PROCEDURE.                                                          
003010*                                                                         
003020     PERFORM P100-OPEN-FILES THRU P100-EXIT.                              
003030*                                                                         
003040     SET WS-REQUEST-OK                 TO TRUE.                           
003050*                                                                         
003060     PERFORM P200-LOAD-CARTON-TABLE THRU P200-EXIT.                       
003070*                                                                         
003080     PERFORM P300-LOAD-PRODUCT-TABLE THRU P300-EXIT.                      
003090*                                                                         
003100     PERFORM P400-READ-REQUEST-HEADER THRU P400-EXIT.                     
003110*                                                                         
003120     PERFORM P500-LOAD-ITEMS THRU P500-EXIT.                              
003130*                                                                         
003140     PERFORM P600-VALIDATE-REQUEST THRU P600-EXIT.                        
003150*                                                                         
003160     IF WS-REQUEST-OK                                                     
003170         PERFORM P700-BUILD-RULES THRU P700-EXIT                          
003180         PERFORM P800-INVOKE-ALGORITHM THRU P800-EXIT                     
003190         PERFORM P900-BUILD-SOLUTION THRU P900-EXIT                       
003200         PERFORM P950-WRITE-SOLUTION-REPORT THRU P950-EXIT                
003210     ELSE                                                                 
003220         PERFORM P960-WRITE-REJECTION THRU P960-EXIT                      
003230     END-IF.                                                              
003240*                                                                         
003250     PERFORM P999-CLOSE-FILES THRU P999-EXIT.                             
003260*                                                                         
003270     GOBACK.                                                              
003280*-----------------------------------------------------------------        
003290* P100-OPEN-FILES OPENS ALL FOUR FILES FOR THE RUN.                       
003300*-----------------------------------------------------------------        
003310 P100-OPEN-FILES.                                                         
003320*                                                                         
003330     OPEN INPUT  CARTON-MASTER.                                           
003340     OPEN INPUT  PRODUCT-CATALOG.                                         
003350     OPEN INPUT  ITEM-INPUT.                                              
003360     OPEN OUTPUT SOLUTION-OUTPUT.                                         
003370*                                                                         
003380 P100-EXIT.                                                               
003390     EXIT.                                                                
003400*-----------------------------------------------------------------        
003410* P200-LOAD-CARTON-TABLE READS THE CARTON MASTER INTO THE ACTIVE          
003420* CARTON TABLE, KEEPING ONLY CARTON-STATUS = "A".  IF NO ACTIVE           
003430* CARTON SURVIVES THE FILTER THE REQUEST IS REJECTED BEFORE A             
003440* SINGLE ITEM IS READ.                                                    
003450*-----------------------------------------------------------------        
003460 P200-LOAD-CARTON-TABLE.                                                  
003470*                                                                         
003480     MOVE ZERO                         TO CTB-TOTAL-ENTRIES.              
003490*                                                                         
003500     PERFORM P205-READ-ONE-CARTON THRU P205-EXIT                          
003510         UNTIL WS-CARTON-AT-EOF.                                          
003520*                                                                         
003530     IF CTB-TOTAL-ENTRIES = ZERO                                          
003540         SET WS-REQUEST-REJECTED       TO TRUE                            
003550         MOVE "NO ACTIVE CARTONS AVAILABLE" TO WS-REJECT-REASON           
003560     END-IF.                                                              
003570*                                                                         
003580 P200-EXIT.                                                               
003590     EXIT.                                                                
003600*-----------------------------------------------------------------        
003610* P205-READ-ONE-CARTON READS ONE CARTON MASTER RECORD AND, WHEN           
003620* IT IS ACTIVE, COPIES IT INTO THE NEXT FREE CARTON TABLE ENTRY.          
003630*-----------------------------------------------------------------        
003640 P205-READ-ONE-CARTON.                                                    
003650*                                                                         
003660     READ CARTON-MASTER                                                   
003670         AT END                                                           
003680             SET WS-CARTON-AT-EOF      TO TRUE                            
003690     END-READ.                                                            
003700*                                                                         
003710     IF WS-CARTON-AT-EOF                                                  
003720         GO TO P205-EXIT                                                  
003730     END-IF.                                                              
003740*                                                                         
003750     IF CTN-IS-ACTIVE                                                     
003760         ADD 1                         TO CTB-TOTAL-ENTRIES               
003770         MOVE CTN-TYPE-ID   TO CTB-TYPE-ID(CTB-TOTAL-ENTRIES)             
003780         MOVE CTN-LENGTH    TO CTB-LENGTH(CTB-TOTAL-ENTRIES)              
003790         MOVE CTN-WIDTH     TO CTB-WIDTH(CTB-TOTAL-ENTRIES)               
003800         MOVE CTN-HEIGHT    TO CTB-HEIGHT(CTB-TOTAL-ENTRIES)              
003810         MOVE CTN-DIM-UNIT  TO CTB-DIM-UNIT(CTB-TOTAL-ENTRIES)            
003820         MOVE CTN-MAX-WEIGHT                                              
003830                            TO CTB-MAX-WEIGHT(CTB-TOTAL-ENTRIES)          
003840         MOVE CTN-WEIGHT-UNIT                                             
003850                            TO CTB-WEIGHT-UNIT(CTB-TOTAL-ENTRIES)         
003860         COMPUTE CTB-VOLUME(CTB-TOTAL-ENTRIES) ROUNDED =                  
003870                 CTN-LENGTH * CTN-WIDTH * CTN-HEIGHT                      
003880     END-IF.                                                              
003890*                                                                         
003900 P205-EXIT.                                                               
003910     EXIT.                                                                
003920*-----------------------------------------------------------------        
003930* P300-LOAD-PRODUCT-TABLE READS THE ENTIRE PRODUCT CATALOG INTO           
003940* WS-PRODUCT-TABLE FOR LINEAR LOOKUP WHILE ITEMS ARE LOADED.              
003950*-----------------------------------------------------------------        
003960 P300-LOAD-PRODUCT-TABLE.                                                 
003970*                                                                         
003980     MOVE ZERO                         TO PRT-TOTAL-ENTRIES.              
003990*                                                                         
004000     PERFORM P305-READ-ONE-PRODUCT THRU P305-EXIT                         
004010         UNTIL WS-PRODUCT-AT-EOF.                                         
004020*                                                                         
004030 P300-EXIT.                                                               
004040     EXIT.                                                                
004050*-----------------------------------------------------------------        
004060* P305-READ-ONE-PRODUCT READS ONE PRODUCT CATALOG RECORD INTO             
004070* THE NEXT FREE PRODUCT TABLE ENTRY.                                      
004080*-----------------------------------------------------------------        
004090 P305-READ-ONE-PRODUCT.                                                   
004100*                                                                         
004110     READ PRODUCT-CATALOG                                                 
004120         AT END                                                           
004130             SET WS-PRODUCT-AT-EOF     TO TRUE                            
004140     END-READ.                                                            
004150*                                                                         
004160     IF WS-PRODUCT-AT-EOF                                                 
004170         GO TO P305-EXIT                                                  
004180     END-IF.                                                              
004190*                                                                         
004200     ADD 1                             TO PRT-TOTAL-ENTRIES.              
004210     MOVE PRD-SKU       TO PRT-SKU(PRT-TOTAL-ENTRIES).                    
004220     MOVE PRD-NAME      TO PRT-NAME(PRT-TOTAL-ENTRIES).                   
004230     MOVE PRD-LENGTH    TO PRT-LENGTH(PRT-TOTAL-ENTRIES).                 
004240     MOVE PRD-WIDTH     TO PRT-WIDTH(PRT-TOTAL-ENTRIES).                  
004250     MOVE PRD-HEIGHT    TO PRT-HEIGHT(PRT-TOTAL-ENTRIES).                 
004260     MOVE PRD-DIM-UNIT  TO PRT-DIM-UNIT(PRT-TOTAL-ENTRIES).               
004270     MOVE PRD-WEIGHT    TO PRT-WEIGHT(PRT-TOTAL-ENTRIES).                 
004280     MOVE PRD-WEIGHT-UNIT                                                 
004290                        TO PRT-WEIGHT-UNIT(PRT-TOTAL-ENTRIES).            
004300     MOVE PRD-CATEGORY  TO PRT-CATEGORY(PRT-TOTAL-ENTRIES).               
004310     MOVE PRD-FRAGILE-FLAG                                                
004320                        TO PRT-FRAGILE-FLAG(PRT-TOTAL-ENTRIES).           
004330*                                                                         
004340 P305-EXIT.                                                               
004350     EXIT.                                                                
004360*-----------------------------------------------------------------        
004370* P400-READ-REQUEST-HEADER READS THE FIRST RECORD OF THE                  
004380* TRANSACTION FILE, WHICH MUST BE THE REQUEST HEADER.                     
004390*-----------------------------------------------------------------        
004400 P400-READ-REQUEST-HEADER.                                                
004410*                                                                         
004420     IF WS-REQUEST-REJECTED                                               
004430         GO TO P400-EXIT                                                  
004440     END-IF.                                                              
004450*                                                                         
004460     READ ITEM-INPUT                                                      
004470         AT END                                                           
004480             SET WS-ITEM-AT-EOF        TO TRUE                            
004490     END-READ.                                                            
004500*                                                                         
004510     IF WS-ITEM-AT-EOF OR NOT ITM-IS-HEADER                               
004520         SET WS-REQUEST-REJECTED       TO TRUE                            
004530         MOVE "MISSING OR INVALID REQUEST HEADER"                         
004540                                       TO WS-REJECT-REASON                
004550         GO TO P400-EXIT                                                  
004560     END-IF.                                                              
004570*                                                                         
004580     IF ITM-OPTIMIZE-MIN-BOXES NOT YES-NO-CLASS                           
004590        OR ITM-ALLOW-MIXED-CATEGORY NOT YES-NO-CLASS                      
004600         SET WS-REQUEST-REJECTED       TO TRUE                            
004610         MOVE "MISSING OR INVALID REQUEST HEADER"                         
004620                                       TO WS-REJECT-REASON                
004630         GO TO P400-EXIT                                                  
004640     END-IF.                                                              
004650*                                                                         
004660     MOVE ITM-REQUEST-ID               TO WS-REQ-REQUEST-ID.              
004670     MOVE ITM-ORDER-ID                 TO WS-REQ-ORDER-ID.                
004680     MOVE ITM-OPTIMIZE-MIN-BOXES                                          
004690                                TO WS-REQ-OPTIMIZE-MIN-BOXES.             
004700     MOVE ITM-ALLOW-MIXED-CATEGORY                                        
004710                                TO WS-REQ-ALLOW-MIXED-CATEGORY.           
004720*                                                                         
004730 P400-EXIT.                                                               
004740     EXIT.                                                                
004750*-----------------------------------------------------------------        
004760* P500-LOAD-ITEMS READS EVERY DETAIL RECORD FOLLOWING THE HEADER,         
004770* ENRICHES EACH FROM THE PRODUCT TABLE, AND BUILDS THE ITEM               
004780* DIMENSION TABLE PASSED TO THE PACKING ALGORITHM.  A SKU NOT ON          
004790* THE CATALOG FAILS THE WHOLE REQUEST.                                    
004800*-----------------------------------------------------------------        
004810 P500-LOAD-ITEMS.                                                         
004820*                                                                         
004830     IF WS-REQUEST-REJECTED                                               
004840         GO TO P500-EXIT                                                  
004850     END-IF.                                                              
004860*                                                                         
004870     MOVE ZERO                         TO ITD-TOTAL-ENTRIES.              
004880*                                                                         
004890     PERFORM P505-READ-ONE-ITEM THRU P505-EXIT                            
004900         UNTIL WS-ITEM-AT-EOF                                             
004910            OR WS-REQUEST-REJECTED.                                       
004920*                                                                         
004930 P500-EXIT.                                                               
004940     EXIT.                                                                
004950*-----------------------------------------------------------------        
004960* P505-READ-ONE-ITEM READS ONE DETAIL RECORD, LOOKS UP ITS SKU,           
004970* AND ADDS AN ENTRY TO THE ITEM DIMENSION TABLE.                          
004980*-----------------------------------------------------------------        
004990 P505-READ-ONE-ITEM.                                                      
005000*                                                                         
005010     READ ITEM-INPUT                                                      
005020         AT END                                                           
005030             SET WS-ITEM-AT-EOF        TO TRUE                            
005040     END-READ.                                                            
005050*                                                                         
005060     IF WS-ITEM-AT-EOF                                                    
005070         GO TO P505-EXIT                                                  
005080     END-IF.                                                              
005090*                                                                         
005100     PERFORM P510-FIND-PRODUCT-BY-SKU THRU P510-EXIT.                     
005110*                                                                         
005120     IF NOT WS-PRODUCT-WAS-FOUND                                          
005130         SET WS-REQUEST-REJECTED       TO TRUE                            
005140         MOVE "PRODUCT NOT FOUND FOR SKU" TO WS-REJECT-REASON             
005150         GO TO P505-EXIT                                                  
005160     END-IF.                                                              
005170*                                                                         
005180     PERFORM P515-BUILD-ITEM-ENTRY THRU P515-EXIT.                        
005190*                                                                         
005200 P505-EXIT.                                                               
005210     EXIT.                                                                
005220*-----------------------------------------------------------------        
005230* P510-FIND-PRODUCT-BY-SKU IS A LINEAR SEARCH OF THE PRODUCT              
005240* TABLE LOADED BY P300.                                                   
005250*-----------------------------------------------------------------        
005260 P510-FIND-PRODUCT-BY-SKU.                                                
005270*                                                                         
005280     MOVE "N"                          TO WS-FOUND-PRODUCT-FLAG.          
005290     MOVE ZERO                         TO WS-FOUND-PRODUCT-IX.            
005300     MOVE ZERO                         TO WS-PRODUCT-IX.                  
005310*                                                                         
005320 P510-LOOP.                                                               
005330     ADD 1                             TO WS-PRODUCT-IX.                  
005340     IF WS-PRODUCT-IX > PRT-TOTAL-ENTRIES                                 
005350         GO TO P510-EXIT                                                  
005360     END-IF.                                                              
005370*                                                                         
005380     IF PRT-SKU(WS-PRODUCT-IX) = ITM-SKU                                  
005390         SET WS-PRODUCT-WAS-FOUND      TO TRUE                            
005400         MOVE WS-PRODUCT-IX            TO WS-FOUND-PRODUCT-IX             
005410         GO TO P510-EXIT                                                  
005420     END-IF.                                                              
005430*                                                                         
005440     GO TO P510-LOOP.                                                     
005450*                                                                         
005460 P510-EXIT.                                                               
005470     EXIT.                                                                
005480*-----------------------------------------------------------------        
005490* P515-BUILD-ITEM-ENTRY COPIES THE PRODUCT ATTRIBUTES FOUND BY            
005500* P510, TOGETHER WITH THE REQUESTED QUANTITY, INTO A NEW ITEM             
005510* DIMENSION TABLE ENTRY AND DERIVES ITS TOTAL VOLUME AND WEIGHT.          
005520*-----------------------------------------------------------------        
005530 P515-BUILD-ITEM-ENTRY.                                                   
005540*                                                                         
005550     ADD 1                             TO ITD-TOTAL-ENTRIES.              
005560     MOVE WS-FOUND-PRODUCT-IX          TO WS-PRODUCT-IX.                  
005570*                                                                         
005580     MOVE ITM-SKU       TO ITD-SKU(ITD-TOTAL-ENTRIES).                    
005590     MOVE ITM-QUANTITY  TO ITD-QUANTITY(ITD-TOTAL-ENTRIES).               
005600     MOVE PRT-NAME(WS-PRODUCT-IX)                                         
005610                        TO ITD-NAME(ITD-TOTAL-ENTRIES).                   
005620     MOVE PRT-LENGTH(WS-PRODUCT-IX)                                       
005630                        TO ITD-LENGTH(ITD-TOTAL-ENTRIES).                 
005640     MOVE PRT-WIDTH(WS-PRODUCT-IX)                                        
005650                        TO ITD-WIDTH(ITD-TOTAL-ENTRIES).                  
005660     MOVE PRT-HEIGHT(WS-PRODUCT-IX)                                       
005670                        TO ITD-HEIGHT(ITD-TOTAL-ENTRIES).                 
005680     MOVE PRT-DIM-UNIT(WS-PRODUCT-IX)                                     
005690                        TO ITD-DIM-UNIT(ITD-TOTAL-ENTRIES).               
005700     MOVE PRT-WEIGHT(WS-PRODUCT-IX)                                       
005710                        TO ITD-UNIT-WEIGHT(ITD-TOTAL-ENTRIES).            
005720     MOVE PRT-WEIGHT-UNIT(WS-PRODUCT-IX)                                  
005730                        TO ITD-WEIGHT-UNIT(ITD-TOTAL-ENTRIES).            
005740     MOVE PRT-CATEGORY(WS-PRODUCT-IX)                                     
005750                        TO ITD-CATEGORY(ITD-TOTAL-ENTRIES).               
005760     MOVE PRT-FRAGILE-FLAG(WS-PRODUCT-IX)                                 
005770                        TO ITD-FRAGILE-FLAG(ITD-TOTAL-ENTRIES).           
005780     MOVE "N"           TO ITD-PACKED-FLAG(ITD-TOTAL-ENTRIES).            
005790*                                                                         
005800*    04/02/2008 TJM OS-0704 - ROUND THE UNIT VOLUME BEFORE                
005810*    MULTIPLYING BY QUANTITY, NOT AFTER (SEE CHANGE LOG).                 
005820     COMPUTE WS-UNIT-VOLUME-WORK ROUNDED =                                
005830             PRT-LENGTH(WS-PRODUCT-IX) * PRT-WIDTH(WS-PRODUCT-IX)         
005840              * PRT-HEIGHT(WS-PRODUCT-IX).                                
005850     COMPUTE ITD-TOTAL-VOLUME(ITD-TOTAL-ENTRIES) =                        
005860             WS-UNIT-VOLUME-WORK * ITM-QUANTITY.                          
005870*                                                                         
005880     COMPUTE ITD-TOTAL-WEIGHT(ITD-TOTAL-ENTRIES) =                        
005890             PRT-WEIGHT(WS-PRODUCT-IX) * ITM-QUANTITY.                    
005900*                                                                         
005910 P515-EXIT.                                                               
005920     EXIT.                                                                
005930*-----------------------------------------------------------------        
005940* P600-VALIDATE-REQUEST RUNS EVERY REQUEST-LEVEL EDIT IN SPEC             
005950* BEFORE THE ALGORITHM IS CALLED.  ANY FAILURE REJECTS THE WHOLE          
005960* REQUEST WITHOUT PACKING A SINGLE ITEM.                                  
005970*-----------------------------------------------------------------        
005980 P600-VALIDATE-REQUEST.                                                   
005990*                                                                         
006000     IF WS-REQUEST-REJECTED                                               
006010         GO TO P600-EXIT                                                  
006020     END-IF.                                                              
006030*                                                                         
006040     IF ITD-TOTAL-ENTRIES = ZERO                                          
006050         SET WS-REQUEST-REJECTED       TO TRUE                            
006060         MOVE "ITEM LIST MUST NOT BE EMPTY" TO WS-REJECT-REASON           
006070         GO TO P600-EXIT                                                  
006080     END-IF.                                                              
006090*                                                                         
006100     MOVE "N"                         TO WS-ANY-FRAGILE-SEEN-FLAG.        
006110     MOVE "N"                          TO WS-ANY-NORMAL-SEEN-FLAG.        
006120     MOVE SPACES                       TO WS-FIRST-ITEM-CATEGORY.         
006130*                                                                         
006140     PERFORM P610-VALIDATE-ONE-ITEM THRU P610-EXIT                        
006150         VARYING WS-ITEM-IX FROM 1 BY 1                                   
006160         UNTIL WS-ITEM-IX > ITD-TOTAL-ENTRIES                             
006170            OR WS-REQUEST-REJECTED.                                       
006180*                                                                         
006190     IF WS-REQUEST-REJECTED                                               
006200         GO TO P600-EXIT                                                  
006210     END-IF.                                                              
006220*                                                                         
006230     IF WS-FRAGILE-ITEM-SEEN AND WS-NORMAL-ITEM-SEEN                      
006240         SET WS-REQUEST-REJECTED       TO TRUE                            
006250         MOVE "FRAGILE AND NON-FRAGILE ITEMS CANNOT BE PACKED"            
006260                                       TO WS-REJECT-REASON                
006270     END-IF.                                                              
006280*                                                                         
006290 P600-EXIT.                                                               
006300     EXIT.                                                                
006310*-----------------------------------------------------------------        
006320* P610-VALIDATE-ONE-ITEM CHECKS ONE ITEM DIMENSION TABLE ENTRY            
006330* AGAINST THE NON-BLANK SKU, POSITIVE QUANTITY/DIMENSION/WEIGHT,          
006340* 1000-UNIT CEILING, AND (WHEN MIXING IS NOT ALLOWED) CATEGORY            
006350* MATCH RULES.  IT ALSO COUNTS FRAGILE/NON-FRAGILE ITEMS SEEN.            
006360*-----------------------------------------------------------------        
006370 P610-VALIDATE-ONE-ITEM.                                                  
006380*                                                                         
006390     IF ITD-SKU(WS-ITEM-IX) = SPACES                                      
006400        OR ITD-QUANTITY(WS-ITEM-IX) = ZERO                                
006410        OR ITD-LENGTH(WS-ITEM-IX) = ZERO                                  
006420        OR ITD-WIDTH(WS-ITEM-IX) = ZERO                                   
006430        OR ITD-HEIGHT(WS-ITEM-IX) = ZERO                                  
006440        OR ITD-UNIT-WEIGHT(WS-ITEM-IX) = ZERO                             
006450         SET WS-REQUEST-REJECTED       TO TRUE                            
006460         MOVE "ITEM FAILS REQUIRED FIELD EDIT"                            
006470                                       TO WS-REJECT-REASON                
006480         GO TO P610-EXIT                                                  
006490     END-IF.                                                              
006500*                                                                         
006510     MOVE ITD-LENGTH(WS-ITEM-IX)       TO WS-DIM-CHECK-LENGTH.            
006520     MOVE ITD-WIDTH(WS-ITEM-IX)        TO WS-DIM-CHECK-WIDTH.             
006530     MOVE ITD-HEIGHT(WS-ITEM-IX)       TO WS-DIM-CHECK-HEIGHT.            
006540*                                                                         
006550     PERFORM P615-CHECK-ONE-DIMENSION THRU P615-EXIT                      
006560         VARYING WS-DIM-IX FROM 1 BY 1                                    
006570         UNTIL WS-DIM-IX > 3                                              
006580            OR WS-REQUEST-REJECTED.                                       
006590*                                                                         
006600     IF WS-REQUEST-REJECTED                                               
006610         GO TO P610-EXIT                                                  
006620     END-IF.                                                              
006630*                                                                         
006640     IF ITD-UNIT-WEIGHT(WS-ITEM-IX) > WS-DIM-LIMIT                        
006650         SET WS-REQUEST-REJECTED       TO TRUE                            
006660         MOVE "DIMENSIONS/WEIGHT EXCEED MAXIMUM ALLOWED"                  
006670                                       TO WS-REJECT-REASON                
006680         GO TO P610-EXIT                                                  
006690     END-IF.                                                              
006700*                                                                         
006710     IF ITD-FRAGILE-FLAG(WS-ITEM-IX) = "Y"                                
006720         SET WS-FRAGILE-ITEM-SEEN      TO TRUE                            
006730     ELSE                                                                 
006740         SET WS-NORMAL-ITEM-SEEN       TO TRUE                            
006750     END-IF.                                                              
006760*                                                                         
006770     IF WS-ITEM-IX = 1                                                    
006780         MOVE ITD-CATEGORY(WS-ITEM-IX) TO WS-FIRST-ITEM-CATEGORY          
006790     END-IF.                                                              
006800*                                                                         
006810*    04/02/2008 TJM OS-0702 - USE THE SAVED HEADER SWITCH, NOT THE        
006820*    ITEM-INPUT BUFFER (SEE CHANGE LOG).                                  
006830     IF NOT WS-REQ-MIXED-ALLOWED                                          
006840        AND ITD-CATEGORY(WS-ITEM-IX) NOT = WS-FIRST-ITEM-CATEGORY         
006850         SET WS-REQUEST-REJECTED       TO TRUE                            
006860         MOVE "MIXED CATEGORIES NOT ALLOWED" TO WS-REJECT-REASON          
006870     END-IF.                                                              
006880*                                                                         
006890 P610-EXIT.                                                               
006900     EXIT.                                                                
006910*-----------------------------------------------------------------        
006920* P615-CHECK-ONE-DIMENSION TESTS ONE OF THE THREE DIMENSIONS IN           
006930* WS-DIM-BOUNDS-TABLE AGAINST THE 1000-UNIT CEILING.                      
006940*-----------------------------------------------------------------        
006950 P615-CHECK-ONE-DIMENSION.                                                
006960*                                                                         
006970     IF WS-DIM-CHECK-VALUE(WS-DIM-IX) > WS-DIM-LIMIT                      
006980         SET WS-REQUEST-REJECTED       TO TRUE                            
006990         MOVE "DIMENSIONS/WEIGHT EXCEED MAXIMUM ALLOWED"                  
007000                                       TO WS-REJECT-REASON                
007010     END-IF.                                                              
007020*                                                                         
007030 P615-EXIT.                                                               
007040     EXIT.                                                                
007050*-----------------------------------------------------------------        
007060* P700-BUILD-RULES ASSEMBLES THE PACKING RULE SET FOR THIS RUN.           
007070* FRAGILE SEPARATION AND THE UTILIZATION CEILING ARE FIXED SHOP           
007080* POLICY (SEE OS-0591); THE OTHER TWO SWITCHES COME FROM THE              
007090* REQUEST HEADER.                                                         
007100*-----------------------------------------------------------------        
007110 P700-BUILD-RULES.                                                        
007120*                                                                         
007130     MOVE WS-REQ-OPTIMIZE-MIN-BOXES    TO RUL-OPTIMIZE-MIN-BOXES.         
007140     MOVE WS-REQ-ALLOW-MIXED-CATEGORY                                     
007150                                TO RUL-ALLOW-MIXED-CATEGORY.              
007160     MOVE "Y"                          TO RUL-SEPARATE-FRAGILE.           
007170     MOVE .9500                        TO RUL-MAX-UTILIZATION.            
007180*                                                                         
007190 P700-EXIT.                                                               
007200     EXIT.                                                                
007210*-----------------------------------------------------------------        
007220* P800-INVOKE-ALGORITHM HANDS THE SORTED INPUTS TO THE PACKING            
007230* ALGORITHM SUBPROGRAM AND GETS BACK A FILLED PACKAGE TABLE.              
007240*-----------------------------------------------------------------        
007250 P800-INVOKE-ALGORITHM.                                                   
007260*                                                                         
007270     CALL "SCMP0610" USING ITEM-DIM-TABLE-HEADER                          
007280                           ITEM-DIM-TABLE                                 
007290                           CARTON-TAB-HEADER                              
007300                           CARTON-TAB                                     
007310                           PACKING-RULES                                  
007320                           PACKAGE-TAB-HEADER                             
007330                           PACKAGE-TAB.                                   
007340*                                                                         
007350 P800-EXIT.                                                               
007360     EXIT.                                                                
007370*-----------------------------------------------------------------        
007380* P900-BUILD-SOLUTION ROLLS THE PACKAGE TABLE UP INTO THE                 
007390* SOLUTION SUMMARY RECORD PER THE AGGREGATION RULES IN SPEC.              
007400*-----------------------------------------------------------------        
007410 P900-BUILD-SOLUTION.                                                     
007420*                                                                         
007430     MOVE WS-REQ-REQUEST-ID            TO SOL-REQUEST-ID.                 
007440     MOVE WS-REQ-ORDER-ID              TO SOL-ORDER-ID.                   
007450     MOVE PKG-TOTAL-ENTRIES            TO SOL-TOTAL-PACKAGES.             
007460     MOVE ZERO                         TO SOL-TOTAL-ITEMS.                
007470     MOVE ZERO                         TO SOL-TOTAL-WEIGHT.               
007480     MOVE ZERO                         TO SOL-TOTAL-VOLUME.               
007490     MOVE ZERO                         TO SOL-USED-VOLUME.                
007500     MOVE ZERO                         TO SOL-AVG-UTILIZATION.            
007510*                                                                         
007520     IF PKG-TOTAL-ENTRIES = ZERO                                          
007530         GO TO P900-EXIT                                                  
007540     END-IF.                                                              
007550*                                                                         
007560     PERFORM P905-ACCUMULATE-ONE-PACKAGE THRU P905-EXIT                   
007570         VARYING WS-PKG-IX FROM 1 BY 1                                    
007580         UNTIL WS-PKG-IX > PKG-TOTAL-ENTRIES.                             
007590*                                                                         
007600     COMPUTE SOL-AVG-UTILIZATION ROUNDED =                                
007610             SOL-AVG-UTILIZATION / PKG-TOTAL-ENTRIES.                     
007620*                                                                         
007630 P900-EXIT.                                                               
007640     EXIT.                                                                
007650*-----------------------------------------------------------------        
007660* P905-ACCUMULATE-ONE-PACKAGE ADDS ONE PACKAGE'S CONTRIBUTION TO          
007670* THE SOLUTION TOTALS.  SOL-AVG-UTILIZATION HOLDS A RUNNING SUM           
007680* UNTIL P900 DIVIDES IT BY THE PACKAGE COUNT.                             
007690*-----------------------------------------------------------------        
007700 P905-ACCUMULATE-ONE-PACKAGE.                                             
007710*                                                                         
007720     ADD PKG-ITEM-COUNT(WS-PKG-IX)     TO SOL-TOTAL-ITEMS.                
007730     ADD PKG-CARTON-MAX-WEIGHT(WS-PKG-IX) TO SOL-TOTAL-WEIGHT.            
007740     ADD PKG-CARTON-VOLUME(WS-PKG-IX)  TO SOL-TOTAL-VOLUME.               
007750     ADD PKG-USED-VOLUME(WS-PKG-IX)    TO SOL-USED-VOLUME.                
007760     ADD PKG-UTILIZATION(WS-PKG-IX)    TO SOL-AVG-UTILIZATION.            
007770*                                                                         
007780 P905-EXIT.                                                               
007790     EXIT.                                                                
007800*-----------------------------------------------------------------        
007810* P950-WRITE-SOLUTION-REPORT WRITES THE HEADER BLOCK, ONE DETAIL          
007820* LINE PER PACKAGE, AND THE SUMMARY LINE.                                 
007830*-----------------------------------------------------------------        
007840 P950-WRITE-SOLUTION-REPORT.                                              
007850*                                                                         
007860     MOVE WS-RPT-BANNER                TO WS-REPORT-LINE.                 
007870     WRITE WS-REPORT-LINE.                                                
007880     MOVE WS-RPT-TITLE-LINE            TO WS-REPORT-LINE.                 
007890     WRITE WS-REPORT-LINE.                                                
007900*                                                                         
007910     MOVE SOL-REQUEST-ID               TO WS-RPT-REQUEST-ID.              
007920     MOVE WS-RPT-HEADER-LINE           TO WS-REPORT-LINE.                 
007930     WRITE WS-REPORT-LINE.                                                
007940     MOVE SOL-ORDER-ID                 TO WS-RPT-ORDER-ID.                
007950     MOVE WS-RPT-HEADER-LINE2          TO WS-REPORT-LINE.                 
007960     WRITE WS-REPORT-LINE.                                                
007970*                                                                         
007980     MOVE WS-RPT-COLUMN-HEADINGS       TO WS-REPORT-LINE.                 
007990     WRITE WS-REPORT-LINE.                                                
008000*                                                                         
008010     IF PKG-TOTAL-ENTRIES NOT = ZERO                                      
008020         PERFORM P955-WRITE-ONE-PACKAGE-LINE THRU P955-EXIT               
008030             VARYING WS-PKG-IX FROM 1 BY 1                                
008040             UNTIL WS-PKG-IX > PKG-TOTAL-ENTRIES                          
008050     END-IF.                                                              
008060*                                                                         
008070     MOVE WS-RPT-BANNER                TO WS-REPORT-LINE.                 
008080     WRITE WS-REPORT-LINE.                                                
008090*                                                                         
008100     MOVE SOL-TOTAL-PACKAGES           TO WS-RPT-TOTAL-PACKAGES.          
008110     MOVE SOL-TOTAL-ITEMS              TO WS-RPT-TOTAL-ITEMS.             
008120     MOVE SOL-AVG-UTILIZATION          TO WS-RPT-AVG-UTILIZATION.         
008130     MOVE WS-RPT-SUMMARY-LINE          TO WS-REPORT-LINE.                 
008140     WRITE WS-REPORT-LINE.                                                
008150*                                                                         
008160 P950-EXIT.                                                               
008170     EXIT.                                                                
008180*-----------------------------------------------------------------        
008190* P955-WRITE-ONE-PACKAGE-LINE WRITES THE DETAIL LINE FOR ONE              
008200* PACKAGE IN CREATION ORDER, THE REPORT'S NATURAL CONTROL BREAK.          
008210*-----------------------------------------------------------------        
008220 P955-WRITE-ONE-PACKAGE-LINE.                                             
008230*                                                                         
008240     MOVE PKG-CARTON-TYPE-ID(WS-PKG-IX) TO WS-RPT-CARTON-ID.              
008250     MOVE PKG-ITEM-COUNT(WS-PKG-IX)    TO WS-RPT-ITEM-COUNT.              
008260     MOVE PKG-CURRENT-WEIGHT(WS-PKG-IX) TO WS-RPT-WEIGHT.                 
008270     MOVE PKG-USED-VOLUME(WS-PKG-IX)   TO WS-RPT-VOLUME.                  
008280     MOVE PKG-UTILIZATION(WS-PKG-IX)   TO WS-RPT-UTILIZATION.             
008290     MOVE WS-RPT-DETAIL-LINE           TO WS-REPORT-LINE.                 
008300     WRITE WS-REPORT-LINE.                                                
008310*                                                                         
008320 P955-EXIT.                                                               
008330     EXIT.                                                                
008340*-----------------------------------------------------------------        
008350* P960-WRITE-REJECTION WRITES A ONE-LINE REJECTION NOTICE IN              
008360* PLACE OF A SOLUTION REPORT WHEN THE REQUEST FAILED VALIDATION.          
008370*-----------------------------------------------------------------        
008380 P960-WRITE-REJECTION.                                                    
008390*                                                                         
008400     MOVE WS-RPT-BANNER                TO WS-REPORT-LINE.                 
008410     WRITE WS-REPORT-LINE.                                                
008420     MOVE WS-REJECT-REASON             TO WS-RPT-REJECT-REASON.           
008430     MOVE WS-RPT-REJECT-LINE           TO WS-REPORT-LINE.                 
008440     WRITE WS-REPORT-LINE.                                                
008450     MOVE WS-RPT-BANNER                TO WS-REPORT-LINE.                 
008460     WRITE WS-REPORT-LINE.                                                
008470*                                                                         
008480 P960-EXIT.                                                               
008490     EXIT.                                                                
008500*-----------------------------------------------------------------        
008510* P999-CLOSE-FILES CLOSES ALL FOUR FILES BEFORE THE RUN ENDS.             
008520*-----------------------------------------------------------------        
008530 P999-CLOSE-FILES.                                                        
008540*                                                                         
008550     CLOSE CARTON-MASTER.                                                 
008560     CLOSE PRODUCT-CATALOG.                                               
008570     CLOSE ITEM-INPUT.                                                    
008580     CLOSE SOLUTION-OUTPUT.                                               
008590*                                                                         
008600 P999-EXIT.                                                               
008610     EXIT.                                                                
008620*                                                                         
008630 END PROGRAM SCMP0600.                                                    
