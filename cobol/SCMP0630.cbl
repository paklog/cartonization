000100*****************************************************************         
000110* AUTHOR......: R K HUDSON                                                
000120* INSTALLATION: MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR           
000130* DATE-WRITTEN: 06/14/1989                                                
000140* PURPOSE.....: DIMENSION AND WEIGHT CONVERSION SUBPROGRAM FOR            
000150*               THE CARTONIZATION PACKING RUN.  GIVEN A DIMENSION         
000160*               OR A WEIGHT VALUE IN ONE UNIT, RETURNS IT IN THE          
000170*               TARGET UNIT; ALSO COMPUTES CARTON VOLUME AND THE          
000180*               ORIENTATION-FREE FIT TEST USED BY SCMP0610 AND            
000190*               SCMP0620.                                                 
000200*****************************************************************         
000210*-----------------------------------------------------------------        
000220* CHANGE LOG                                                              
000230*-----------------------------------------------------------------        
000240* 06/14/1989 RKH OS-0146 INITIAL VERSION.  DIMENSION CONVERSION           
000250*                        (IN/CM) AND VOLUME ONLY.                         
000260* 30/01/1991 RKH OS-0211 ADDED WEIGHT CONVERSION (LB/KG) FOR THE          
000270*                        ADMISSION TEST IN SCMP0620.                      
000280* 22/07/1992 SMP OS-0322 ADDED ORIENTATION-FREE FIT TEST (SORTS           
000290*                        BOTH DIMENSION TRIPLES, COMPARES PAIRS).         
000300* 14/02/1994 SMP OS-0378 ADDED UNIT CODE SANITY CHECK AFTER BAD           
000310*                        TAPE FROM THE SUPPLIER LOAD CORRUPTED A          
000320*                        RUN WITH BLANK UNIT CODES.                       
000330* 11/01/1998 SMP OS-0456 YEAR 2000 REVIEW OF THIS MODULE - NO             
000340*                        DATE FIELDS PRESENT, NO CHANGES REQUIRED.        
000350* 23/09/1999 SMP OS-0462 CONFIRMED OK AFTER YEAR-END CUTOVER TEST.        
000360* 17/05/2001 DLC OS-0521 CORRECTED ROUNDING ON CM TO IN CONVERSION        
000370*                        TO FOUR DECIMAL PLACES PER AUDIT FINDING.        
000380* 09/10/2003 DLC OS-0589 CORRECTED ROUNDING ON KG TO LB CONVERSION        
000390*                        TO SIX DECIMAL PLACES PER AUDIT FINDING.         
000400* 12/06/2006 DLC OS-0642 ZERO VOLUME CARTON NOW REPORTED AS A             
000410*                        FAILED FIT RATHER THAN DIVIDE BY ZERO.           
000420* 04/15/2008 TJM OS-0705 WIDENED LKS-WEIGHT-IN/OUT TO PIC                 
000430*                        9(08)V9(03); SCMP0620 NOW RUNS A WHOLE           
000440*                        ORDER LINE'S WEIGHT THROUGH THIS                 
000450*                        CONVERSION, NOT JUST ONE UNIT'S, AND THE         
000460*                        OLD PIC 9(06) WOULD HAVE TRUNCATED A             
000470*                        LARGE LINE'S TOTAL.                              
000480*-----------------------------------------------------------------        
000490 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.    SCMP0630.                                                 
000510 AUTHOR.        R K HUDSON.                                               
000520 INSTALLATION.  MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR.          
000530 DATE-WRITTEN.  06/14/1989.                                               
000540 DATE-COMPILED.                                                           
000550 SECURITY.      RESTRICTED TO WAREHOUSE SYSTEMS MAINTENANCE STAFF.        
000560*                                                                         
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590 SPECIAL-NAMES.                                                           
000600     CLASS UNIT-CODE-CLASS IS "C" "I" "K" "L" "M" "N"                     
000610     C01 IS TOP-OF-FORM.                                                  
000620*                                                                         
000630 DATA DIVISION.                                                           
000640 WORKING-STORAGE SECTION.                                                 
000650*                                                                         
000660 77  WS-FACTOR-CM-PER-IN               PIC 9(02)V9(02)                    
000670                                       VALUE 2.54.                        
000680 77  WS-FACTOR-KG-PER-LB               PIC 9(01)V9(06)                    
000690                                       VALUE 0.453592.                    
000700*                                                                         
000710 77  WS-BAD-UNIT-SWITCH                PIC X(01) VALUE "N".               
000720     88  WS-UNIT-CODE-IS-BAD           VALUE "Y".                         
000730*                                                                         
000740 01  WS-SORT-WORK.                                                        
000750     05  WS-SORT-ITEM-DIM OCCURS 3 TIMES                                  
000760                                       PIC 9(06)V9(02).                   
000770     05  WS-SORT-CARTON-DIM OCCURS 3 TIMES                                
000780                                       PIC 9(06)V9(02).                   
000790 01  WS-SORT-WORK-FLAT REDEFINES WS-SORT-WORK.                            
000800     05  WS-SORT-FLAT-DIM OCCURS 6 TIMES                                  
000810                                       PIC 9(06)V9(02).                   
000820*                                                                         
000830 77  WS-SORT-TEMP                      PIC 9(06)V9(02).                   
000840 77  WS-SORT-IX                        PIC 9(02) COMP.                    
000850 77  WS-SORT-JX                        PIC 9(02) COMP.                    
000860*                                                                         
000870 77  WS-VOLUME-WORK                    PIC 9(10)V9(04).                   
000880*                                                                         
000890 LINKAGE SECTION.                                                         
000900*                                                                         
000910 01  LKS-PARAMETER.                                                       
000920     05  LKS-FUNCTION                  PIC X(01).                         
000930         88  LKS-FN-CONVERT-DIM        VALUE "D".                         
000940         88  LKS-FN-CONVERT-WGT        VALUE "W".                         
000950         88  LKS-FN-TEST-FIT           VALUE "F".                         
000960         88  LKS-FN-CALC-VOLUME        VALUE "V".                         
000970     05  LKS-VALUE-IN                  PIC 9(06)V9(02).                   
000980     05  LKS-UNIT-IN                   PIC X(02).                         
000990     05  LKS-UNIT-OUT                  PIC X(02).                         
001000     05  LKS-VALUE-OUT                 PIC 9(06)V9(02).                   
001010     05  LKS-WEIGHT-IN                 PIC 9(08)V9(03).                   
001020     05  LKS-WEIGHT-OUT                PIC 9(08)V9(03).                   
001030     05  LKS-ITEM-DIMENSIONS.                                             
001040         10  LKS-ITEM-LENGTH           PIC 9(06)V9(02).                   
001050         10  LKS-ITEM-WIDTH            PIC 9(06)V9(02).                   
001060         10  LKS-ITEM-HEIGHT           PIC 9(06)V9(02).                   
001070     05  LKS-ITEM-DIM-TABLE REDEFINES LKS-ITEM-DIMENSIONS.                
001080         10  LKS-ITEM-DIM-VALUE        PIC 9(06)V9(02)                    
001090                                       OCCURS 3 TIMES.                    
001100     05  LKS-CARTON-DIMENSIONS.                                           
001110         10  LKS-CARTON-LENGTH         PIC 9(06)V9(02).                   
001120         10  LKS-CARTON-WIDTH          PIC 9(06)V9(02).                   
001130         10  LKS-CARTON-HEIGHT         PIC 9(06)V9(02).                   
001140     05  LKS-CARTON-DIM-TABLE REDEFINES LKS-CARTON-DIMENSIONS.            
001150         10  LKS-CARTON-DIM-VALUE      PIC 9(06)V9(02)                    
001160                                       OCCURS 3 TIMES.                    
001170     05  LKS-VOLUME-OUT                PIC 9(08)V9(02).                   
001180     05  LKS-FIT-RESULT                PIC X(01).                         
001190         88  LKS-FITS                  VALUE "Y".                         
001200         88  LKS-DOES-NOT-FIT          VALUE "N".                         
001210     05  FILLER                        PIC X(10).                         
001220*-----------------------------------------------------------------        
001230* LKS-FUNCTION = "D" CONVERT A DIMENSION: LKS-VALUE-IN/UNIT-IN TO         
001240*                    LKS-VALUE-OUT IN LKS-UNIT-OUT.                       
001250* LKS-FUNCTION = "W" CONVERT A WEIGHT:    LKS-WEIGHT-IN/UNIT-IN TO        
001260*                    LKS-WEIGHT-OUT IN LKS-UNIT-OUT.                      
001270* LKS-FUNCTION = "V" COMPUTE VOLUME OF LKS-ITEM-LENGTH/WIDTH/             
001280*                    HEIGHT INTO LKS-VOLUME-OUT.                          
001290* LKS-FUNCTION = "F" TEST WHETHER LKS-ITEM-LENGTH/WIDTH/HEIGHT            
001300*                    FITS INSIDE LKS-CARTON-LENGTH/WIDTH/HEIGHT           
001310*                    IN ANY ROTATION.  ANSWER IN LKS-FIT-RESULT.          
001320*-----------------------------------------------------------------        
001330*                                                                         
001340 PROCEDURE DIVISION USING LKS-PARAMETER.                                  
001350*                                                                         
001360 MAIN-PROCEDURE.                                                          
001370*                                                                         
001380     EVALUATE TRUE                                                        
001390         WHEN LKS-FN-CONVERT-DIM                                          
001400             PERFORM P100-CONVERT-DIMENSION                               
001410                 THRU P100-EXIT                                           
001420         WHEN LKS-FN-CONVERT-WGT                                          
001430             PERFORM P200-CONVERT-WEIGHT                                  
001440                 THRU P200-EXIT                                           
001450         WHEN LKS-FN-CALC-VOLUME                                          
001460             PERFORM P300-CALCULATE-VOLUME                                
001470                 THRU P300-EXIT                                           
001480         WHEN LKS-FN-TEST-FIT                                             
001490             PERFORM P400-TEST-FIT                                        
001500                 THRU P400-EXIT                                           
001510     END-EVALUATE.                                                        
001520*                                                                         
001530     GOBACK.                                                              
001540*-----------------------------------------------------------------        
001550* P100-CONVERT-DIMENSION CONVERTS ONE LENGTH/WIDTH/HEIGHT VALUE           
001560* BETWEEN INCHES AND CENTIMETERS.  NO CONVERSION NEEDED WHEN THE          
001570* INPUT AND OUTPUT UNIT MATCH.                                            
001580*-----------------------------------------------------------------        
001590 P100-CONVERT-DIMENSION.                                                  
001600*                                                                         
001610     PERFORM P050-VALIDATE-UNIT-CODE THRU P050-EXIT.                      
001620*                                                                         
001630     IF LKS-UNIT-IN = LKS-UNIT-OUT                                        
001640         MOVE LKS-VALUE-IN            TO LKS-VALUE-OUT                    
001650     ELSE                                                                 
001660         IF LKS-UNIT-IN = "CM"                                            
001670             COMPUTE LKS-VALUE-OUT ROUNDED =                              
001680                     LKS-VALUE-IN / WS-FACTOR-CM-PER-IN                   
001690         ELSE                                                             
001700             COMPUTE LKS-VALUE-OUT ROUNDED =                              
001710                     LKS-VALUE-IN * WS-FACTOR-CM-PER-IN                   
001720         END-IF                                                           
001730     END-IF.                                                              
001740*                                                                         
001750 P100-EXIT.                                                               
001760     EXIT.                                                                
001770*-----------------------------------------------------------------        
001780* P050-VALIDATE-UNIT-CODE -- OS-0378: REJECT BLANK/NON-ALPHA UNIT         
001790* CODES BEFORE THEY REACH A DIVIDE.  A GARBLED SUPPLIER TAPE ONCE         
001800* PASSED SPACES THROUGH TO THIS MODULE AND ABENDED THE WHOLE RUN.         
001810*-----------------------------------------------------------------        
001820 P050-VALIDATE-UNIT-CODE.                                                 
001830*                                                                         
001840     SET WS-UNIT-CODE-IS-BAD          TO FALSE.                           
001850*                                                                         
001860     IF LKS-UNIT-IN(1:1) NOT UNIT-CODE-CLASS                              
001870        OR LKS-UNIT-OUT(1:1) NOT UNIT-CODE-CLASS                          
001880         SET WS-UNIT-CODE-IS-BAD      TO TRUE                             
001890         DISPLAY "SCMP0630 *** INVALID UNIT CODE ON CALL ***"             
001900         DISPLAY "UNIT-IN : " LKS-UNIT-IN                                 
001910         DISPLAY "UNIT-OUT: " LKS-UNIT-OUT                                
001920     END-IF.                                                              
001930*                                                                         
001940 P050-EXIT.                                                               
001950     EXIT.                                                                
001960*-----------------------------------------------------------------        
001970* P200-CONVERT-WEIGHT CONVERTS A WEIGHT BETWEEN POUNDS AND                
001980* KILOGRAMS, SIX DECIMAL PLACES ON THE KG TO LB LEG PER OS-0589.          
001990*-----------------------------------------------------------------        
002000 P200-CONVERT-WEIGHT.                                                     
002010*                                                                         
002020     PERFORM P050-VALIDATE-UNIT-CODE THRU P050-EXIT.                      
002030*                                                                         
002040     IF LKS-UNIT-IN = LKS-UNIT-OUT                                        
002050         MOVE LKS-WEIGHT-IN           TO LKS-WEIGHT-OUT                   
002060     ELSE                                                                 
002070         IF LKS-UNIT-IN = "KG"                                            
002080             COMPUTE LKS-WEIGHT-OUT ROUNDED =                             
002090                     LKS-WEIGHT-IN / WS-FACTOR-KG-PER-LB                  
002100         ELSE                                                             
002110             COMPUTE LKS-WEIGHT-OUT ROUNDED =                             
002120                     LKS-WEIGHT-IN * WS-FACTOR-KG-PER-LB                  
002130         END-IF                                                           
002140     END-IF.                                                              
002150*                                                                         
002160 P200-EXIT.                                                               
002170     EXIT.                                                                
002180*-----------------------------------------------------------------        
002190* P300-CALCULATE-VOLUME RETURNS LENGTH TIMES WIDTH TIMES HEIGHT,          
002200* ROUNDED TO TWO DECIMAL PLACES, IN THE UNIT SYSTEM THE CALLER            
002210* ALREADY CONVERTED THE THREE DIMENSIONS INTO.                            
002220*-----------------------------------------------------------------        
002230 P300-CALCULATE-VOLUME.                                                   
002240*                                                                         
002250     COMPUTE WS-VOLUME-WORK =                                             
002260             LKS-ITEM-LENGTH * LKS-ITEM-WIDTH * LKS-ITEM-HEIGHT.          
002270*                                                                         
002280     COMPUTE LKS-VOLUME-OUT ROUNDED = WS-VOLUME-WORK.                     
002290*                                                                         
002300 P300-EXIT.                                                               
002310     EXIT.                                                                
002320*-----------------------------------------------------------------        
002330* P400-TEST-FIT SORTS BOTH THE ITEM AND THE CARTON DIMENSION              
002340* TRIPLES ASCENDING, THEN COMPARES THEM POSITION BY POSITION SO           
002350* ANY ROTATION OF THE ITEM INSIDE THE CARTON IS CONSIDERED.  A            
002360* CARTON WITH ANY ZERO DIMENSION NEVER FITS (OS-0642).                    
002370*-----------------------------------------------------------------        
002380 P400-TEST-FIT.                                                           
002390*                                                                         
002400     SET LKS-FITS                     TO TRUE.                            
002410*                                                                         
002420     IF LKS-CARTON-LENGTH = ZERO                                          
002430        OR LKS-CARTON-WIDTH = ZERO                                        
002440        OR LKS-CARTON-HEIGHT = ZERO                                       
002450         SET LKS-DOES-NOT-FIT         TO TRUE                             
002460         GO TO P400-EXIT                                                  
002470     END-IF.                                                              
002480*                                                                         
002490     PERFORM P405-LOAD-SORT-WORK THRU P405-EXIT                           
002500         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX > 3.             
002510*                                                                         
002520     PERFORM P410-SORT-TRIPLE THRU P410-EXIT                              
002530         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX > 2.             
002540*                                                                         
002550     PERFORM P420-COMPARE-ELEMENT THRU P420-EXIT                          
002560         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX > 3.             
002570*                                                                         
002580 P400-EXIT.                                                               
002590     EXIT.                                                                
002600*-----------------------------------------------------------------        
002610* P405-LOAD-SORT-WORK COPIES THE ITEM AND CARTON DIMENSION TABLES         
002620* (REDEFINED OVER THE LENGTH/WIDTH/HEIGHT FIELDS ON THE CALLING           
002630* PARAMETER) INTO THE SORT WORK TABLE.                                    
002640*-----------------------------------------------------------------        
002650 P405-LOAD-SORT-WORK.                                                     
002660*                                                                         
002670     MOVE LKS-ITEM-DIM-VALUE(WS-SORT-IX)                                  
002680                             TO WS-SORT-ITEM-DIM(WS-SORT-IX).             
002690     MOVE LKS-CARTON-DIM-VALUE(WS-SORT-IX)                                
002700                             TO WS-SORT-CARTON-DIM(WS-SORT-IX).           
002710*                                                                         
002720 P405-EXIT.                                                               
002730     EXIT.                                                                
002740*-----------------------------------------------------------------        
002750* P410-SORT-TRIPLE IS A SMALL BUBBLE PASS OVER THE THREE                  
002760* ELEMENT DIMENSION TABLES -- A FULL SORT VERB IS NOT WORTH THE           
002770* OVERHEAD FOR A FIXED THREE ELEMENT TABLE.                               
002780*-----------------------------------------------------------------        
002790 P410-SORT-TRIPLE.                                                        
002800*                                                                         
002810     PERFORM P411-COMPARE-PAIR THRU P411-EXIT                             
002820         VARYING WS-SORT-JX FROM 1 BY 1                                   
002830         UNTIL WS-SORT-JX > (3 - WS-SORT-IX).                             
002840*                                                                         
002850 P410-EXIT.                                                               
002860     EXIT.                                                                
002870*-----------------------------------------------------------------        
002880* P411-COMPARE-PAIR SWAPS ONE ADJACENT PAIR, IN BOTH TABLES, WHEN         
002890* THE PAIR IS OUT OF ASCENDING ORDER.                                     
002900*-----------------------------------------------------------------        
002910 P411-COMPARE-PAIR.                                                       
002920*                                                                         
002930     IF WS-SORT-ITEM-DIM(WS-SORT-JX) >                                    
002940        WS-SORT-ITEM-DIM(WS-SORT-JX + 1)                                  
002950         MOVE WS-SORT-ITEM-DIM(WS-SORT-JX)       TO WS-SORT-TEMP          
002960         MOVE WS-SORT-ITEM-DIM(WS-SORT-JX + 1)   TO                       
002970              WS-SORT-ITEM-DIM(WS-SORT-JX)                                
002980         MOVE WS-SORT-TEMP                       TO                       
002990              WS-SORT-ITEM-DIM(WS-SORT-JX + 1)                            
003000     END-IF.                                                              
003010*                                                                         
003020     IF WS-SORT-CARTON-DIM(WS-SORT-JX) >                                  
003030        WS-SORT-CARTON-DIM(WS-SORT-JX + 1)                                
003040         MOVE WS-SORT-CARTON-DIM(WS-SORT-JX)     TO WS-SORT-TEMP          
003050         MOVE WS-SORT-CARTON-DIM(WS-SORT-JX + 1) TO                       
003060              WS-SORT-CARTON-DIM(WS-SORT-JX)                              
003070         MOVE WS-SORT-TEMP                       TO                       
003080              WS-SORT-CARTON-DIM(WS-SORT-JX + 1)                          
003090     END-IF.                                                              
003100*                                                                         
003110 P411-EXIT.                                                               
003120     EXIT.                                                                
003130*-----------------------------------------------------------------        
003140* P420-COMPARE-ELEMENT COMPARES ONE RANKED PAIR OF DIMENSIONS;            
003150* THE ITEM FAILS TO FIT AS SOON AS ONE RANKED VALUE IS TOO BIG.           
003160*-----------------------------------------------------------------        
003170 P420-COMPARE-ELEMENT.                                                    
003180*                                                                         
003190     IF WS-SORT-ITEM-DIM(WS-SORT-IX) >                                    
003200        WS-SORT-CARTON-DIM(WS-SORT-IX)                                    
003210         SET LKS-DOES-NOT-FIT         TO TRUE                             
003220     END-IF.                                                              
003230*                                                                         
003240 P420-EXIT.                                                               
003250     EXIT.                                                                
003260*                                                                         
003270 END PROGRAM SCMP0630.                                                    
