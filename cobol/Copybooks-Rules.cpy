000100*****************************************************************         
000110* COPYBOOK    : PACKING RULE SET                                          
000120* USED BY     : SCMP0600 / SCMP0610 / SCMP0620 (PASSED ON THE             
000130*               LINKAGE SECTION OF THE ALGORITHM AND RULE                 
000140*               SUBPROGRAMS)                                              
000150* DESCRIPTION : THE SWITCHES AND THRESHOLD THE PACKING RUN                
000160*               OBEYS FOR THE CURRENT ORDER.                              
000170*****************************************************************         
000180 01  PACKING-RULES.                                                       
000190     05  RUL-OPTIMIZE-MIN-BOXES       PIC X(01).                          
000200         88  RUL-OPTIMIZE-ON          VALUE "Y".                          
000210         88  RUL-OPTIMIZE-OFF         VALUE "N".                          
000220     05  RUL-ALLOW-MIXED-CATEGORY     PIC X(01).                          
000230         88  RUL-MIXED-ALLOWED        VALUE "Y".                          
000240         88  RUL-MIXED-NOT-ALLOWED    VALUE "N".                          
000250     05  RUL-SEPARATE-FRAGILE         PIC X(01).                          
000260         88  RUL-SEPARATE-ON          VALUE "Y".                          
000270         88  RUL-SEPARATE-OFF         VALUE "N".                          
000280     05  RUL-MAX-UTILIZATION          PIC 9(01)V9(04).                    
000290     05  FILLER                       PIC X(10).                          
