000100*****************************************************************         
000110* COPYBOOK    : PACKING SOLUTION SUMMARY RECORD                           
000120* USED BY     : SCMP0600 (FD SOLUTION-OUTPUT SUMMARY LINE)                
000130* DESCRIPTION : THE ROLLED UP TOTALS FOR ONE ORDER'S PACKING              
000140*               RUN, WRITTEN AT THE END OF THE SOLUTION REPORT.           
000150*****************************************************************         
000160 01  SOLUTION-SUMMARY-RECORD.                                             
000170     05  SOL-REQUEST-ID               PIC X(36).                          
000180     05  SOL-ORDER-ID                 PIC X(36).                          
000190     05  SOL-TOTAL-PACKAGES           PIC 9(05).                          
000200     05  SOL-TOTAL-ITEMS              PIC 9(07).                          
000210     05  SOL-TOTAL-WEIGHT             PIC 9(08)V9(03).                    
000220     05  SOL-TOTAL-VOLUME             PIC 9(10)V9(02).                    
000230     05  SOL-USED-VOLUME              PIC 9(10)V9(02).                    
000240     05  SOL-AVG-UTILIZATION          PIC 9(01)V9(04).                    
000250     05  FILLER                       PIC X(10).                          
