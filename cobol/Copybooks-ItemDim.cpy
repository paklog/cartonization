000100*****************************************************************         
000110* COPYBOOK    : ORDER ITEM WORK TABLE (ITEM PLUS DIMENSIONS)              
000120* USED BY     : SCMP0600 / SCMP0610 (SHARED WORKING-STORAGE AND           
000130*               LINKAGE SECTION TABLE BETWEEN DRIVER AND THE              
000140*               PACKING ALGORITHM SUBPROGRAM)                             
000150* DESCRIPTION : ONE ROW PER ORDER ITEM AFTER IT HAS BEEN                  
000160*               ENRICHED FROM THE PRODUCT CATALOG.                        
000170*****************************************************************         
000180 01  ITEM-DIM-TABLE-HEADER.                                               
000190     05  ITD-TOTAL-ENTRIES            PIC 9(05) COMP.                     
000200*                                                                         
000210 01  ITEM-DIM-TABLE.                                                      
000220     05  ITD-LINE OCCURS 9999 TIMES.                                      
000230         10  ITD-SKU                  PIC X(30).                          
000240         10  ITD-QUANTITY             PIC 9(05).                          
000250         10  ITD-NAME                 PIC X(40).                          
000260         10  ITD-DIMENSIONS.                                              
000270             15  ITD-LENGTH           PIC 9(06)V9(02).                    
000280             15  ITD-WIDTH            PIC 9(06)V9(02).                    
000290             15  ITD-HEIGHT           PIC 9(06)V9(02).                    
000300         10  ITD-DIM-TABLE REDEFINES ITD-DIMENSIONS.                      
000310             15  ITD-DIM-VALUE        PIC 9(06)V9(02)                     
000320                                       OCCURS 3 TIMES.                    
000330         10  ITD-DIM-UNIT             PIC X(02).                          
000340         10  ITD-UNIT-WEIGHT          PIC 9(06)V9(03).                    
000350         10  ITD-WEIGHT-UNIT          PIC X(02).                          
000360         10  ITD-CATEGORY             PIC X(20).                          
000370         10  ITD-FRAGILE-FLAG         PIC X(01).                          
000380             88  ITD-IS-FRAGILE       VALUE "Y".                          
000390         10  ITD-TOTAL-VOLUME         PIC 9(08)V9(02).                    
000400         10  ITD-TOTAL-WEIGHT         PIC 9(08)V9(03).                    
000410         10  ITD-PACKED-FLAG          PIC X(01) VALUE "N".                
000420             88  ITD-IS-PACKED        VALUE "Y".                          
000430         10  FILLER                   PIC X(08).                          
