000100*****************************************************************         
000110* AUTHOR......: S M PRICE                                                 
000120* INSTALLATION: MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR           
000130* DATE-WRITTEN: 09/05/1989                                                
000140* PURPOSE.....: PACKAGE ADMISSION TEST SUBPROGRAM.  DECIDES               
000150*               WHETHER ONE ORDER ITEM MAY JOIN AN OPEN PACKAGE           
000160*               (OR A NEW PACKAGE ON A CANDIDATE CARTON), APPLYING        
000170*               ALL FIVE CARTONIZATION BUSINESS RULES IN ORDER.           
000180*               CALLED ONCE PER ITEM/PACKAGE COMBINATION BY THE           
000190*               PACKING ALGORITHM IN SCMP0610.                            
000200*****************************************************************         
000210*-----------------------------------------------------------------        
000220* CHANGE LOG                                                              
000230*-----------------------------------------------------------------        
000240* 09/05/1989 SMP OS-0147 INITIAL VERSION.  PHYSICAL FIT AND WEIGHT        
000250*                        CAPACITY TESTS ONLY.                             
000260* 17/12/1990 SMP OS-0204 ADDED VOLUME UTILIZATION TEST AGAINST THE        
000270*                        RUN'S MAXIMUM UTILIZATION THRESHOLD.             
000280* 05/04/1995 RDS OS-0413 ADDED FRAGILE ITEM SEPARATION TEST PER           
000290*                        NEW WAREHOUSE HANDLING POLICY.                   
000300* 17/05/2001 EFS OS-0522 ADDED CATEGORY MIXING TEST; A NEW PACKAGE        
000310*                        IS EXEMPT FROM RULES 4 AND 5 UNTIL IT            
000320*                        HOLDS ITS FIRST ITEM.                            
000330* 11/01/1998 RDS OS-0457 YEAR 2000 REVIEW - NO DATE FIELDS USED BY        
000340*                        THIS MODULE, NO CHANGES REQUIRED.                
000350* 23/09/1999 RDS OS-0463 CONFIRMED OK AFTER YEAR-END CUTOVER TEST.        
000360* 09/10/2003 EFS OS-0590 ZERO CARTON VOLUME NOW FORCES AN OVER            
000370*                        THRESHOLD RESULT INSTEAD OF A DIVIDE             
000380*                        EXCEPTION ON THE UTILIZATION TEST.               
000390* 12/06/2006 EFS OS-0643 REUSES SCMP0630 FOR UNIT CONVERSION SO           
000400*                        BOTH MODULES AGREE ON ROUNDING RULES.            
000410* 04/02/2008 TJM OS-0702 P100 CONVERTS THE ITEM INTO THE CARTON'S         
000420*                        UNIT FOR ITS OWN FIT/WEIGHT/UTILIZATION          
000430*                        TESTS BUT NEVER HANDED THE CONVERTED             
000440*                        VALUES BACK TO THE CALLER.  ADDED                
000450*                        LKS-ITEM-LENGTH/WIDTH/HEIGHT/WEIGHT-CNV          
000460*                        SO SCMP0610 CAN ROLL UP PACKAGE TOTALS IN        
000470*                        THE SAME UNIT THIS MODULE JUST TESTED IN.        
000480* 04/15/2008 TJM OS-0705 WEIGHT AND UTILIZATION TESTS WERE JUDGING        
000490*                        THE WHOLE ORDER LINE ON ONE UNIT'S WEIGHT        
000500*                        AND VOLUME, REGARDLESS OF LKS-ITEM-WEIGHT        
000510*                        HOLDING ONLY A SINGLE UNIT'S FIGURE -- A         
000520*                        TEN-UNIT LINE COULD BLOW A CARTON'S REAL         
000530*                        CAPACITY AND STILL BE ADMITTED.                  
000540*                        LKS-ITEM-WEIGHT NOW ARRIVES AS THE WHOLE         
000550*                        LINE'S WEIGHT (SCMP0610 PASSES                   
000560*                        ITD-TOTAL-WEIGHT, NOT THE UNIT WEIGHT)           
000570*                        AND IS WIDENED TO MATCH; ADDED LKS-ITEM-         
000580*                        QUANTITY SO P300 CAN SCALE THE VOLUME            
000590*                        TEST THE SAME WAY WITHOUT DISTURBING THE         
000600*                        PER-UNIT PHYSICAL FIT TEST IN P200.              
000610*-----------------------------------------------------------------        
000620 IDENTIFICATION DIVISION.                                                 
000630 PROGRAM-ID.    SCMP0620.                                                 
000640 AUTHOR.        S M PRICE.                                                
000650 INSTALLATION.  MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR.          
000660 DATE-WRITTEN.  09/05/1989.                                               
000670 DATE-COMPILED.                                                           
000680 SECURITY.      RESTRICTED TO WAREHOUSE SYSTEMS MAINTENANCE STAFF.        
000690*                                                                         
000700 ENVIRONMENT DIVISION.                                                    
000710 CONFIGURATION SECTION.                                                   
000720 SPECIAL-NAMES.                                                           
000730     CLASS YES-NO-CLASS IS "Y" "N"                                        
000740     C01 IS TOP-OF-FORM.                                                  
000750*                                                                         
000760 DATA DIVISION.                                                           
000770 WORKING-STORAGE SECTION.                                                 
000780*                                                                         
000790 01  WS-CONVERTED-ITEM.                                                   
000800     05  WS-ITEM-DIMENSIONS-CNV.                                          
000810         10  WS-ITEM-LENGTH-CNV        PIC 9(06)V9(02).                   
000820         10  WS-ITEM-WIDTH-CNV         PIC 9(06)V9(02).                   
000830         10  WS-ITEM-HEIGHT-CNV        PIC 9(06)V9(02).                   
000840     05  WS-ITEM-DIM-CNV-TABLE REDEFINES WS-ITEM-DIMENSIONS-CNV.          
000850         10  WS-ITEM-DIM-CNV-VALUE     PIC 9(06)V9(02)                    
000860                                       OCCURS 3 TIMES.                    
000870     05  WS-ITEM-WEIGHT-CNV            PIC 9(08)V9(03).                   
000880     05  FILLER                       PIC X(04).                          
000890*                                                                         
000900*    04/15/2008 TJM OS-0705 - WS-ITEM-WEIGHT-CNV/WS-NEW-WEIGHT            
000910*    WIDENED; THEY NOW HOLD THE WHOLE ORDER LINE'S CONVERTED              
000920*    WEIGHT, NOT ONE UNIT'S.                                              
000930 77  WS-NEW-WEIGHT                     PIC 9(08)V9(03).                   
000940 77  WS-NEW-VOLUME                     PIC 9(08)V9(02).                   
000950 77  WS-NEW-UTILIZATION                PIC 9(01)V9(04).                   
000960*                                                                         
000970 77  WS-ADMIT-SWITCH                   PIC X(01) VALUE "Y".               
000980     88  WS-ITEM-IS-ADMITTED           VALUE "Y".                         
000990     88  WS-ITEM-IS-REJECTED           VALUE "N".                         
001000*                                                                         
001010*-----------------------------------------------------------------        
001020* CALL AREA FOR SCMP0630 (DIMENSION/WEIGHT CONVERSION, VOLUME             
001030* AND FIT TEST).  MUST STAY IN STEP WITH LKS-PARAMETER THERE.             
001040*-----------------------------------------------------------------        
001050 01  WS-CONV-PARAMETER.                                                   
001060     05  WS-CONV-FUNCTION              PIC X(01).                         
001070         88  WS-CONV-FN-CONVERT-DIM    VALUE "D".                         
001080         88  WS-CONV-FN-CONVERT-WGT    VALUE "W".                         
001090         88  WS-CONV-FN-TEST-FIT       VALUE "F".                         
001100         88  WS-CONV-FN-CALC-VOLUME    VALUE "V".                         
001110     05  WS-CONV-VALUE-IN              PIC 9(06)V9(02).                   
001120     05  WS-CONV-UNIT-IN               PIC X(02).                         
001130     05  WS-CONV-UNIT-OUT              PIC X(02).                         
001140     05  WS-CONV-VALUE-OUT             PIC 9(06)V9(02).                   
001150     05  WS-CONV-WEIGHT-IN             PIC 9(08)V9(03).                   
001160     05  WS-CONV-WEIGHT-OUT            PIC 9(08)V9(03).                   
001170     05  WS-CONV-ITEM-DIMENSIONS.                                         
001180         10  WS-CONV-ITEM-LENGTH       PIC 9(06)V9(02).                   
001190         10  WS-CONV-ITEM-WIDTH        PIC 9(06)V9(02).                   
001200         10  WS-CONV-ITEM-HEIGHT       PIC 9(06)V9(02).                   
001210     05  WS-CONV-ITEM-DIM-TABLE REDEFINES WS-CONV-ITEM-DIMENSIONS.        
001220         10  WS-CONV-ITEM-DIM-VALUE    PIC 9(06)V9(02)                    
001230                                       OCCURS 3 TIMES.                    
001240     05  WS-CONV-CARTON-DIMENSIONS.                                       
001250         10  WS-CONV-CARTON-LENGTH     PIC 9(06)V9(02).                   
001260         10  WS-CONV-CARTON-WIDTH      PIC 9(06)V9(02).                   
001270         10  WS-CONV-CARTON-HEIGHT     PIC 9(06)V9(02).                   
001280     05  WS-CONV-CARTON-DIM-TABLE                                         
001290                REDEFINES WS-CONV-CARTON-DIMENSIONS.                      
001300         10  WS-CONV-CARTON-DIM-VALUE  PIC 9(06)V9(02)                    
001310                                       OCCURS 3 TIMES.                    
001320     05  WS-CONV-VOLUME-OUT            PIC 9(08)V9(02).                   
001330     05  WS-CONV-FIT-RESULT            PIC X(01).                         
001340         88  WS-CONV-FITS              VALUE "Y".                         
001350         88  WS-CONV-DOES-NOT-FIT      VALUE "N".                         
001360     05  FILLER                        PIC X(10).                         
001370*                                                                         
001380 LINKAGE SECTION.                                                         
001390*                                                                         
001400 01  LKS-PARAMETER.                                                       
001410     05  LKS-ITEM-LENGTH               PIC 9(06)V9(02).                   
001420     05  LKS-ITEM-WIDTH                PIC 9(06)V9(02).                   
001430     05  LKS-ITEM-HEIGHT               PIC 9(06)V9(02).                   
001440     05  LKS-ITEM-DIM-UNIT             PIC X(02).                         
001450     05  LKS-ITEM-WEIGHT               PIC 9(08)V9(03).                   
001460     05  LKS-ITEM-WEIGHT-UNIT          PIC X(02).                         
001470     05  LKS-ITEM-QUANTITY             PIC 9(05).                         
001480     05  LKS-ITEM-CATEGORY             PIC X(20).                         
001490     05  LKS-ITEM-FRAGILE-FLAG         PIC X(01).                         
001500     05  LKS-PKG-IS-EMPTY              PIC X(01).                         
001510         88  LKS-PKG-EMPTY             VALUE "Y".                         
001520     05  LKS-PKG-CURRENT-WEIGHT        PIC 9(06)V9(03).                   
001530     05  LKS-PKG-USED-VOLUME           PIC 9(08)V9(02).                   
001540     05  LKS-PKG-CATEGORY              PIC X(20).                         
001550     05  LKS-PKG-FRAGILE-FLAG          PIC X(01).                         
001560     05  LKS-CARTON-LENGTH             PIC 9(06)V9(02).                   
001570     05  LKS-CARTON-WIDTH              PIC 9(06)V9(02).                   
001580     05  LKS-CARTON-HEIGHT             PIC 9(06)V9(02).                   
001590     05  LKS-CARTON-DIM-UNIT           PIC X(02).                         
001600     05  LKS-CARTON-MAX-WEIGHT         PIC 9(06)V9(03).                   
001610     05  LKS-CARTON-WEIGHT-UNIT        PIC X(02).                         
001620     05  LKS-CARTON-VOLUME             PIC 9(08)V9(02).                   
001630     05  LKS-RUL-SEPARATE-FRAGILE      PIC X(01).                         
001640         88  LKS-RUL-SEPARATE-ON       VALUE "Y".                         
001650     05  LKS-RUL-ALLOW-MIXED-CATEGORY  PIC X(01).                         
001660         88  LKS-RUL-MIXED-ALLOWED     VALUE "Y".                         
001670     05  LKS-RUL-MAX-UTILIZATION       PIC 9(01)V9(04).                   
001680     05  LKS-ADMIT-RESULT              PIC X(01).                         
001690         88  LKS-ITEM-ADMITTED         VALUE "Y".                         
001700         88  LKS-ITEM-REJECTED         VALUE "N".                         
001710     05  LKS-ITEM-LENGTH-CNV           PIC 9(06)V9(02).                   
001720     05  LKS-ITEM-WIDTH-CNV            PIC 9(06)V9(02).                   
001730     05  LKS-ITEM-HEIGHT-CNV           PIC 9(06)V9(02).                   
001740     05  LKS-ITEM-WEIGHT-CNV           PIC 9(08)V9(03).                   
001750     05  FILLER                        PIC X(10).                         
001760*-----------------------------------------------------------------        
001770* LKS-ADMIT-RESULT = "Y" THE ITEM MAY BE ADDED TO THE PACKAGE.            
001780* LKS-ADMIT-RESULT = "N" THE ITEM FAILS ONE OR MORE ADMISSION             
001790*                        RULES LISTED ABOVE.  LKS-ITEM-LENGTH-CNV,        
001800* -WIDTH-CNV AND -HEIGHT-CNV RETURN ONE UNIT'S DIMENSIONS                 
001810* CONVERTED INTO THE CANDIDATE CARTON'S UNIT OF MEASURE.                  
001820* -WEIGHT-CNV RETURNS THE WHOLE LINE'S CONVERTED WEIGHT (SEE              
001830* OS-0705 BELOW) SO THE CALLER CAN ROLL UP PACKAGE TOTALS IN THAT         
001840* SAME UNIT (SEE OS-0702 BELOW).  LKS-ITEM-WEIGHT AND                     
001850* LKS-ITEM-QUANTITY ON THE WAY IN ARE THE WHOLE LINE'S FIGURES,           
001860* NOT ONE UNIT'S -- SEE OS-0705.                                          
001870*-----------------------------------------------------------------        
001880*                                                                         
001890 PROCEDURE DIVISION USING LKS-PARAMETER.                                  
001900*                                                                         
001910 MAIN-PROCEDURE.                                                          
001920*                                                                         
001930     SET WS-ITEM-IS-ADMITTED          TO TRUE.                            
001940*                                                                         
001950     PERFORM P100-CONVERT-ITEM THRU P100-EXIT.                            
001960*                                                                         
001970     PERFORM P200-TEST-FIT-AND-WEIGHT THRU P200-EXIT.                     
001980*                                                                         
001990     IF WS-ITEM-IS-ADMITTED                                               
002000         PERFORM P300-TEST-UTILIZATION THRU P300-EXIT                     
002010     END-IF.                                                              
002020*                                                                         
002030     IF WS-ITEM-IS-ADMITTED                                               
002040        AND NOT LKS-PKG-EMPTY                                             
002050         PERFORM P400-TEST-FRAGILE THRU P400-EXIT                         
002060     END-IF.                                                              
002070*                                                                         
002080     IF WS-ITEM-IS-ADMITTED                                               
002090        AND NOT LKS-PKG-EMPTY                                             
002100         PERFORM P500-TEST-CATEGORY THRU P500-EXIT                        
002110     END-IF.                                                              
002120*                                                                         
002130     MOVE WS-ADMIT-SWITCH              TO LKS-ADMIT-RESULT.               
002140     MOVE WS-ITEM-LENGTH-CNV           TO LKS-ITEM-LENGTH-CNV.            
002150     MOVE WS-ITEM-WIDTH-CNV            TO LKS-ITEM-WIDTH-CNV.             
002160     MOVE WS-ITEM-HEIGHT-CNV           TO LKS-ITEM-HEIGHT-CNV.            
002170     MOVE WS-ITEM-WEIGHT-CNV           TO LKS-ITEM-WEIGHT-CNV.            
002180*                                                                         
002190     GOBACK.                                                              
002200*-----------------------------------------------------------------        
002210* P100-CONVERT-ITEM PUTS THE ITEM'S DIMENSIONS AND WEIGHT INTO            
002220* THE CARTON'S UNIT SYSTEM SO EVERY LATER TEST COMPARES LIKE              
002230* WITH LIKE, PER THE SHOP'S UNIT CONVERSION RULES.                        
002240*-----------------------------------------------------------------        
002250 P100-CONVERT-ITEM.                                                       
002260*                                                                         
002270     SET WS-CONV-FN-CONVERT-DIM        TO TRUE.                           
002280     MOVE LKS-ITEM-DIM-UNIT             TO WS-CONV-UNIT-IN.               
002290     MOVE LKS-CARTON-DIM-UNIT           TO WS-CONV-UNIT-OUT.              
002300*                                                                         
002310     MOVE LKS-ITEM-LENGTH               TO WS-CONV-VALUE-IN.              
002320     CALL "SCMP0630" USING WS-CONV-PARAMETER.                             
002330     MOVE WS-CONV-VALUE-OUT             TO WS-ITEM-LENGTH-CNV.            
002340*                                                                         
002350     MOVE LKS-ITEM-WIDTH                TO WS-CONV-VALUE-IN.              
002360     CALL "SCMP0630" USING WS-CONV-PARAMETER.                             
002370     MOVE WS-CONV-VALUE-OUT             TO WS-ITEM-WIDTH-CNV.             
002380*                                                                         
002390     MOVE LKS-ITEM-HEIGHT               TO WS-CONV-VALUE-IN.              
002400     CALL "SCMP0630" USING WS-CONV-PARAMETER.                             
002410     MOVE WS-CONV-VALUE-OUT             TO WS-ITEM-HEIGHT-CNV.            
002420*                                                                         
002430     SET WS-CONV-FN-CONVERT-WGT        TO TRUE.                           
002440     MOVE LKS-ITEM-WEIGHT-UNIT          TO WS-CONV-UNIT-IN.               
002450     MOVE LKS-CARTON-WEIGHT-UNIT        TO WS-CONV-UNIT-OUT.              
002460     MOVE LKS-ITEM-WEIGHT               TO WS-CONV-WEIGHT-IN.             
002470     CALL "SCMP0630" USING WS-CONV-PARAMETER.                             
002480     MOVE WS-CONV-WEIGHT-OUT            TO WS-ITEM-WEIGHT-CNV.            
002490*                                                                         
002500 P100-EXIT.                                                               
002510     EXIT.                                                                
002520*-----------------------------------------------------------------        
002530* P200-TEST-FIT-AND-WEIGHT COVERS RULES 1 AND 2 -- PHYSICAL FIT           
002540* AGAINST THE CANDIDATE CARTON, AND THE PACKAGE'S RUNNING WEIGHT          
002550* PLUS THIS ITEM MUST NOT EXCEED THE CARTON'S MAXIMUM WEIGHT.             
002560*-----------------------------------------------------------------        
002570 P200-TEST-FIT-AND-WEIGHT.                                                
002580*                                                                         
002590*    04/15/2008 TJM OS-0705 - WS-ITEM-WEIGHT-CNV IS THE WHOLE             
002600*    ORDER LINE'S CONVERTED WEIGHT (LKS-ITEM-WEIGHT ARRIVES AS THE        
002610*    LINE TOTAL, NOT ONE UNIT), SO NO FURTHER SCALING IS NEEDED           
002620*    HERE.  THE FIT TEST BELOW STAYS PER-UNIT ON PURPOSE.                 
002630     IF WS-ITEM-WEIGHT-CNV > LKS-CARTON-MAX-WEIGHT                        
002640         SET WS-ITEM-IS-REJECTED      TO TRUE                             
002650         GO TO P200-EXIT                                                  
002660     END-IF.                                                              
002670*                                                                         
002680     SET WS-CONV-FN-TEST-FIT           TO TRUE.                           
002690     MOVE WS-ITEM-LENGTH-CNV            TO WS-CONV-ITEM-LENGTH.           
002700     MOVE WS-ITEM-WIDTH-CNV             TO WS-CONV-ITEM-WIDTH.            
002710     MOVE WS-ITEM-HEIGHT-CNV            TO WS-CONV-ITEM-HEIGHT.           
002720     MOVE LKS-CARTON-LENGTH             TO WS-CONV-CARTON-LENGTH.         
002730     MOVE LKS-CARTON-WIDTH              TO WS-CONV-CARTON-WIDTH.          
002740     MOVE LKS-CARTON-HEIGHT             TO WS-CONV-CARTON-HEIGHT.         
002750     CALL "SCMP0630" USING WS-CONV-PARAMETER.                             
002760*                                                                         
002770     IF WS-CONV-DOES-NOT-FIT                                              
002780         SET WS-ITEM-IS-REJECTED      TO TRUE                             
002790         GO TO P200-EXIT                                                  
002800     END-IF.                                                              
002810*                                                                         
002820     COMPUTE WS-NEW-WEIGHT = LKS-PKG-CURRENT-WEIGHT +                     
002830                              WS-ITEM-WEIGHT-CNV.                         
002840*                                                                         
002850     IF WS-NEW-WEIGHT > LKS-CARTON-MAX-WEIGHT                             
002860         SET WS-ITEM-IS-REJECTED      TO TRUE                             
002870     END-IF.                                                              
002880*                                                                         
002890 P200-EXIT.                                                               
002900     EXIT.                                                                
002910*-----------------------------------------------------------------        
002920* P300-TEST-UTILIZATION COVERS RULE 3 -- THE PACKAGE'S USED               
002930* VOLUME PLUS THE ITEM'S VOLUME, DIVIDED BY THE CARTON'S TOTAL            
002940* VOLUME, MUST NOT EXCEED THE RUN'S MAXIMUM UTILIZATION (A ZERO           
002950* VOLUME CARTON IS ALWAYS OVER THRESHOLD, PER OS-0590).                   
002960*-----------------------------------------------------------------        
002970 P300-TEST-UTILIZATION.                                                   
002980*                                                                         
002990     IF LKS-CARTON-VOLUME = ZERO                                          
003000         SET WS-ITEM-IS-REJECTED      TO TRUE                             
003010         GO TO P300-EXIT                                                  
003020     END-IF.                                                              
003030*                                                                         
003040*    04/15/2008 TJM OS-0705 - WS-CONV-FN-CALC-VOLUME ONLY KNOWS           
003050*    HOW TO CUBE ONE UNIT'S CONVERTED DIMENSIONS, SO THE RESULT           
003060*    IS SCALED BY LKS-ITEM-QUANTITY BEFORE IT GOES AGAINST THE            
003070*    PACKAGE'S USED VOLUME -- A TEN-UNIT LINE USES TEN TIMES ONE          
003080*    UNIT'S VOLUME, NOT ONE UNIT'S.                                       
003090     SET WS-CONV-FN-CALC-VOLUME        TO TRUE.                           
003100     MOVE WS-ITEM-LENGTH-CNV            TO WS-CONV-ITEM-LENGTH.           
003110     MOVE WS-ITEM-WIDTH-CNV             TO WS-CONV-ITEM-WIDTH.            
003120     MOVE WS-ITEM-HEIGHT-CNV            TO WS-CONV-ITEM-HEIGHT.           
003130     CALL "SCMP0630" USING WS-CONV-PARAMETER.                             
003140     COMPUTE WS-NEW-VOLUME ROUNDED =                                      
003150             WS-CONV-VOLUME-OUT * LKS-ITEM-QUANTITY.                      
003160*                                                                         
003170     COMPUTE WS-NEW-VOLUME = LKS-PKG-USED-VOLUME + WS-NEW-VOLUME.         
003180*                                                                         
003190     COMPUTE WS-NEW-UTILIZATION ROUNDED =                                 
003200             WS-NEW-VOLUME / LKS-CARTON-VOLUME.                           
003210*                                                                         
003220     IF WS-NEW-UTILIZATION > LKS-RUL-MAX-UTILIZATION                      
003230         SET WS-ITEM-IS-REJECTED      TO TRUE                             
003240     END-IF.                                                              
003250*                                                                         
003260 P300-EXIT.                                                               
003270     EXIT.                                                                
003280*-----------------------------------------------------------------        
003290* P400-TEST-FRAGILE COVERS RULE 4 -- FRAGILE AND NON-FRAGILE              
003300* ITEMS MAY NEVER SHARE A PACKAGE WHEN THE RUN SEPARATES THEM.            
003310*-----------------------------------------------------------------        
003320 P400-TEST-FRAGILE.                                                       
003330*                                                                         
003340     IF LKS-RUL-SEPARATE-ON                                               
003350        AND LKS-ITEM-FRAGILE-FLAG NOT EQUAL LKS-PKG-FRAGILE-FLAG          
003360         SET WS-ITEM-IS-REJECTED      TO TRUE                             
003370     END-IF.                                                              
003380*                                                                         
003390 P400-EXIT.                                                               
003400     EXIT.                                                                
003410*-----------------------------------------------------------------        
003420* P500-TEST-CATEGORY COVERS RULE 5 -- EVERY ITEM IN A PACKAGE             
003430* MUST SHARE ONE CATEGORY CODE UNLESS MIXED CATEGORIES ARE                
003440* ALLOWED FOR THIS RUN.                                                   
003450*-----------------------------------------------------------------        
003460 P500-TEST-CATEGORY.                                                      
003470*                                                                         
003480     IF NOT LKS-RUL-MIXED-ALLOWED                                         
003490        AND LKS-ITEM-CATEGORY NOT EQUAL LKS-PKG-CATEGORY                  
003500         SET WS-ITEM-IS-REJECTED      TO TRUE                             
003510     END-IF.                                                              
003520*                                                                         
003530 P500-EXIT.                                                               
003540     EXIT.                                                                
003550*                                                                         
003560 END PROGRAM SCMP0620.                                                    
