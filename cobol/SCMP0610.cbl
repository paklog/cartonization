000100*****************************************************************         
000110* AUTHOR......: D L CARVER                                                
000120* INSTALLATION: MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR           
000130* DATE-WRITTEN: 11/03/1990                                                
000140* PURPOSE.....: PACKING ALGORITHM SUBPROGRAM.  GIVEN THE SORTED           
000150*               ORDER ITEM TABLE, THE ACTIVE CARTON TABLE, AND            
000160*               THE RUN'S PACKING RULES, BUILDS THE PACKAGE TABLE         
000170*               FOR ONE ORDER -- FIRST-FIT-DECREASING BY DEFAULT,         
000180*               BEST-FIT-DECREASING WHEN THE RUN ASKS FOR THE             
000190*               FEWEST POSSIBLE CARTONS.  CALLED ONCE PER ORDER           
000200*               BY THE DRIVER, SCMP0600.                                  
000210*****************************************************************         
000220*-----------------------------------------------------------------        
000230* CHANGE LOG                                                              
000240*-----------------------------------------------------------------        
000250* 11/03/1990 DLC OS-0212 INITIAL VERSION.  FIRST-FIT-DECREASING           
000260*                        ONLY, ONE CARTON TYPE PER RUN.                   
000270* 08/08/1993 DLC OS-0355 ADDED MULTIPLE ACTIVE CARTON TYPES PER           
000280*                        RUN; CARTONS NOW CHOSEN SMALLEST FIRST.          
000290* 19/01/1996 RDS OS-0429 ADDED BEST-FIT-DECREASING MODE FOR RUNS          
000300*                        THAT ASK FOR THE FEWEST CARTONS.                 
000310* 11/01/1998 RDS OS-0458 YEAR 2000 REVIEW OF THIS MODULE - NO             
000320*                        DATE FIELDS PRESENT, NO CHANGES REQUIRED.        
000330* 23/09/1999 RDS OS-0464 CONFIRMED OK AFTER YEAR-END CUTOVER TEST.        
000340* 14/11/2002 EFS OS-0565 MOVED THE ADMISSION TEST OUT TO ITS OWN          
000350*                        SUBPROGRAM, SCMP0620, TO SHARE IT WITH           
000360*                        THE RESTOCK PLANNER (SINCE RETIRED).             
000370* 12/06/2006 EFS OS-0644 CARTON LOOKUP ON THE PACKAGE TABLE NOW           
000380*                        USES CTB-TYPE-ID INSTEAD OF TABLE                
000390*                        POSITION, SO REOPENED PACKAGES SURVIVE           
000400*                        A CARTON TABLE RE-SORT.                          
000410* 04/02/2008 TJM OS-0702 P446 WAS ROLLING UP PACKAGE WEIGHT/VOLUME        
000420*                        FROM THE ITEM'S OWN UNIT, NOT THE CHOSEN         
000430*                        CARTON'S -- WRONG WHENEVER THE TWO UNITS         
000440*                        DIFFER.  SCMP0620 NOW RETURNS THE                
000450*                        CONVERTED VALUES IT ALREADY COMPUTES FOR         
000460*                        ITS OWN TESTS; P446 USES THOSE INSTEAD.          
000470* 04/15/2008 TJM OS-0705 P446 WAS STILL ROLLING UP ONE UNIT'S             
000480*                        WEIGHT AND VOLUME PER ORDER LINE NO              
000490*                        MATTER HOW MANY UNITS ITD-QUANTITY SAID          
000500*                        WERE ON THE LINE -- A TEN-UNIT LINE              
000510*                        WEIGHED AND CUBED AS IF IT WERE ONE.             
000520*                        WS-ADM-ITEM-WEIGHT NOW CARRIES THE WHOLE         
000530*                        LINE'S WEIGHT (ITD-TOTAL-WEIGHT) THROUGH         
000540*                        TO SCMP0620 INSTEAD OF THE UNIT WEIGHT,          
000550*                        AND P446 SCALES ITS VOLUME ROLL-UP BY            
000560*                        ITD-QUANTITY.  SCMP0620 ALSO NEEDS THE           
000570*                        LINE QUANTITY NOW, TO SCALE ITS OWN              
000580*                        WEIGHT/UTILIZATION TESTS THE SAME WAY.           
000590*-----------------------------------------------------------------        
000600 IDENTIFICATION DIVISION.                                                 
000610 PROGRAM-ID.    SCMP0610.                                                 
000620 AUTHOR.        D L CARVER.                                               
000630 INSTALLATION.  MIDSTATE WAREHOUSE SUPPLY - DATA PROCESSING CTR.          
000640 DATE-WRITTEN.  11/03/1990.                                               
000650 DATE-COMPILED.                                                           
000660 SECURITY.      RESTRICTED TO WAREHOUSE SYSTEMS MAINTENANCE STAFF.        
000670*                                                                         
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SPECIAL-NAMES.                                                           
000710     C01 IS TOP-OF-FORM                                                   
000720     UPSI-0 ON STATUS IS WS-TRACE-ON                                      
000730            OFF STATUS IS WS-TRACE-OFF.                                   
000740*                                                                         
000750 DATA DIVISION.                                                           
000760 WORKING-STORAGE SECTION.                                                 
000770*                                                                         
000780 77  WS-TRACE-SWITCH                   PIC X(01) VALUE "N".               
000790     88  WS-TRACE-ON                   VALUE "Y".                         
000800     88  WS-TRACE-OFF                  VALUE "N".                         
000810*                                                                         
000820 01  WS-SUBSCRIPTS.                                                       
000830     05  WS-ITEM-IX                    PIC 9(05) COMP.                    
000840     05  WS-PKG-IX                     PIC 9(05) COMP.                    
000850     05  WS-CARTON-IX                  PIC 9(05) COMP.                    
000860     05  WS-BEST-PKG-IX                PIC 9(05) COMP.                    
000870 01  WS-SUBSCRIPTS-TABLE REDEFINES WS-SUBSCRIPTS.                         
000880     05  WS-SUBSCRIPT-VALUE             PIC 9(05) COMP                    
000890                                        OCCURS 4 TIMES.                   
000900 77  WS-RESET-IX                        PIC 9(05) COMP.                   
000910*                                                                         
000920 77  WS-ITEM-PLACED-FLAG               PIC X(01) VALUE "N".               
000930     88  WS-ITEM-PLACED                VALUE "Y".                         
000940     88  WS-ITEM-NOT-PLACED            VALUE "N".                         
000950 77  WS-PKG-FITS-FLAG                  PIC X(01) VALUE "N".               
000960     88  WS-PKG-CANDIDATE-FITS         VALUE "Y".                         
000970 77  WS-CARTON-FOUND-FLAG              PIC X(01) VALUE "N".               
000980     88  WS-CARTON-WAS-FOUND           VALUE "Y".                         
000990*                                                                         
001000 77  WS-BEST-UTILIZATION               PIC 9(01)V9(04).                   
001010 77  WS-CANDIDATE-WEIGHT               PIC 9(06)V9(03).                   
001020 77  WS-CANDIDATE-VOLUME               PIC 9(08)V9(02).                   
001030 77  WS-CANDIDATE-UTILIZATION          PIC 9(01)V9(04).                   
001040*                                                                         
001050 77  WS-SEARCH-CARTON-ID               PIC X(36).                         
001060 77  WS-FOUND-CARTON-IX                PIC 9(05) COMP.                    
001070*                                                                         
001080*-----------------------------------------------------------------        
001090* CALL AREA FOR SCMP0620 (PACKAGE ADMISSION TEST).  MUST STAY IN          
001100* STEP WITH LKS-PARAMETER IN THAT SUBPROGRAM.                             
001110*-----------------------------------------------------------------        
001120 01  WS-ADMIT-PARAMETER.                                                  
001130     05  WS-ADM-ITEM-DIMENSIONS.                                          
001140         10  WS-ADM-ITEM-LENGTH        PIC 9(06)V9(02).                   
001150         10  WS-ADM-ITEM-WIDTH         PIC 9(06)V9(02).                   
001160         10  WS-ADM-ITEM-HEIGHT        PIC 9(06)V9(02).                   
001170     05  WS-ADM-ITEM-DIM-TABLE                                            
001180                REDEFINES WS-ADM-ITEM-DIMENSIONS.                         
001190         10  WS-ADM-ITEM-DIM-VALUE     PIC 9(06)V9(02)                    
001200                                       OCCURS 3 TIMES.                    
001210     05  WS-ADM-ITEM-DIM-UNIT          PIC X(02).                         
001220     05  WS-ADM-ITEM-WEIGHT            PIC 9(08)V9(03).                   
001230     05  WS-ADM-ITEM-WEIGHT-UNIT       PIC X(02).                         
001240     05  WS-ADM-ITEM-QUANTITY          PIC 9(05).                         
001250     05  WS-ADM-ITEM-CATEGORY          PIC X(20).                         
001260     05  WS-ADM-ITEM-FRAGILE-FLAG      PIC X(01).                         
001270     05  WS-ADM-PKG-IS-EMPTY           PIC X(01).                         
001280         88  WS-ADM-PKG-EMPTY          VALUE "Y".                         
001290     05  WS-ADM-PKG-CURRENT-WEIGHT     PIC 9(06)V9(03).                   
001300     05  WS-ADM-PKG-USED-VOLUME        PIC 9(08)V9(02).                   
001310     05  WS-ADM-PKG-CATEGORY           PIC X(20).                         
001320     05  WS-ADM-PKG-FRAGILE-FLAG       PIC X(01).                         
001330     05  WS-ADM-CARTON-DIMENSIONS.                                        
001340         10  WS-ADM-CARTON-LENGTH      PIC 9(06)V9(02).                   
001350         10  WS-ADM-CARTON-WIDTH       PIC 9(06)V9(02).                   
001360         10  WS-ADM-CARTON-HEIGHT      PIC 9(06)V9(02).                   
001370     05  WS-ADM-CARTON-DIM-TABLE                                          
001380                REDEFINES WS-ADM-CARTON-DIMENSIONS.                       
001390         10  WS-ADM-CARTON-DIM-VALUE   PIC 9(06)V9(02)                    
001400                                       OCCURS 3 TIMES.                    
001410     05  WS-ADM-CARTON-DIM-UNIT        PIC X(02).                         
001420     05  WS-ADM-CARTON-MAX-WEIGHT      PIC 9(06)V9(03).                   
001430     05  WS-ADM-CARTON-WEIGHT-UNIT     PIC X(02).                         
001440     05  WS-ADM-CARTON-VOLUME          PIC 9(08)V9(02).                   
001450     05  WS-ADM-RUL-SEPARATE-FRAGILE   PIC X(01).                         
001460     05  WS-ADM-RUL-ALLOW-MIXED-CTGRY  PIC X(01).                         
001470     05  WS-ADM-RUL-MAX-UTILIZATION    PIC 9(01)V9(04).                   
001480     05  WS-ADM-RESULT                 PIC X(01).                         
001490         88  WS-ADM-ITEM-ADMITTED      VALUE "Y".                         
001500     05  WS-ADM-ITEM-LENGTH-CNV        PIC 9(06)V9(02).                   
001510     05  WS-ADM-ITEM-WIDTH-CNV         PIC 9(06)V9(02).                   
001520     05  WS-ADM-ITEM-HEIGHT-CNV        PIC 9(06)V9(02).                   
001530     05  WS-ADM-ITEM-WEIGHT-CNV        PIC 9(08)V9(03).                   
001540     05  FILLER                        PIC X(10).                         
001550*-----------------------------------------------------------------        
001560* 04/02/2008 TJM OS-0702 - WS-ADM-ITEM-*-CNV RETURN THE ITEM'S OWN        
001570* DIMENSIONS/WEIGHT AS SCMP0620 CONVERTED THEM INTO THE CANDIDATE         
001580* CARTON'S UNIT.  P446 MUST ROLL UP ON THESE, NOT ON THE RAW              
001590* WS-ADM-ITEM-LENGTH/WIDTH/HEIGHT/WEIGHT (STILL IN THE ITEM'S OWN         
001600* UNIT) -- SEE CHANGE LOG.                                                
001610* 04/15/2008 TJM OS-0705 - WS-ADM-ITEM-WEIGHT/WEIGHT-CNV NOW CARRY        
001620* THE WHOLE ORDER LINE'S WEIGHT (QUANTITY TIMES UNIT WEIGHT), NOT         
001630* ONE UNIT'S -- WIDENED TO PIC 9(08)V9(03) TO MATCH                       
001640* ITD-TOTAL-WEIGHT.  WS-ADM-ITEM-LENGTH/WIDTH/HEIGHT-CNV STAY             
001650* PER-UNIT SINCE THE PHYSICAL FIT TEST IS A ONE-UNIT QUESTION;            
001660* P446 SCALES THEM BY ITD-QUANTITY WHEN IT ROLLS UP VOLUME.               
001670*-----------------------------------------------------------------        
001680 LINKAGE SECTION.                                                         
001690*                                                                         
001700 COPY "COPYBOOKS-ITEMDIM.CPY".                                            
001710*                                                                         
001720 COPY "COPYBOOKS-CARTONTAB.CPY".                                          
001730*                                                                         
001740 COPY "COPYBOOKS-RULES.CPY".                                              
001750*                                                                         
001760 COPY "COPYBOOKS-PACKAGE.CPY".                                            
001770*                                                                         
001780 PROCEDURE DIVISION USING ITEM-DIM-TABLE-HEADER                           
001790                          ITEM-DIM-TABLE                                  
001800                          CARTON-TAB-HEADER                               
001810                          CARTON-TAB                                      
001820                          PACKING-RULES                                   
001830                          PACKAGE-TAB-HEADER                              
001840                          PACKAGE-TAB.                                    
001850*                                                                         
001860 MAIN-PROCEDURE.                                                          
001870*                                                                         
001880     PERFORM P100-INITIALIZE-PACKAGES THRU P100-EXIT.                     
001890*                                                                         
001900     PERFORM P200-SORT-ITEMS-DESCENDING THRU P200-EXIT.                   
001910*                                                                         
001920     PERFORM P300-SORT-CARTONS-ASCENDING THRU P300-EXIT.                  
001930*                                                                         
001940     PERFORM P400-PACK-ONE-ITEM THRU P400-EXIT                            
001950         VARYING WS-ITEM-IX FROM 1 BY 1                                   
001960         UNTIL WS-ITEM-IX > ITD-TOTAL-ENTRIES.                            
001970*                                                                         
001980     GOBACK.                                                              
001990*-----------------------------------------------------------------        
002000* P100-INITIALIZE-PACKAGES CLEARS THE PACKAGE TABLE BEFORE THE            
002010* RUN STARTS PACKING -- SCMP0600 BUILDS A FRESH TABLE FOR EVERY           
002020* ORDER, BUT THE CALLER'S STORAGE MAY CARRY OVER FROM A PRIOR             
002030* CALL.                                                                   
002040*-----------------------------------------------------------------        
002050 P100-INITIALIZE-PACKAGES.                                                
002060*                                                                         
002070     MOVE ZERO                         TO PKG-TOTAL-ENTRIES.              
002080*                                                                         
002090     PERFORM P105-RESET-ONE-SUBSCRIPT THRU P105-EXIT                      
002100         VARYING WS-RESET-IX FROM 1 BY 1                                  
002110         UNTIL WS-RESET-IX > 4.                                           
002120*                                                                         
002130 P100-EXIT.                                                               
002140     EXIT.                                                                
002150*-----------------------------------------------------------------        
002160* P105-RESET-ONE-SUBSCRIPT CLEARS ONE ENTRY OF THE SUBSCRIPT              
002170* GROUP THROUGH ITS TABLE REDEFINITION, SO A STRAY VALUE LEFT BY          
002180* THE PRIOR ORDER CANNOT SURVIVE INTO THE NEW ONE.                        
002190*-----------------------------------------------------------------        
002200 P105-RESET-ONE-SUBSCRIPT.                                                
002210*                                                                         
002220     MOVE ZERO               TO WS-SUBSCRIPT-VALUE(WS-RESET-IX).          
002230*                                                                         
002240 P105-EXIT.                                                               
002250     EXIT.                                                                
002260*-----------------------------------------------------------------        
002270* P200-SORT-ITEMS-DESCENDING ORDERS THE ORDER ITEM TABLE LARGEST          
002280* VOLUME FIRST, SO THE BIGGEST ITEMS CLAIM SPACE BEFORE THE               
002290* SMALL ONES ARE CONSIDERED (THE "DECREASING" HALF OF BOTH                
002300* PACKING STRATEGIES).                                                    
002310*-----------------------------------------------------------------        
002320 P200-SORT-ITEMS-DESCENDING.                                              
002330*                                                                         
002340     SORT ITD-LINE ON DESCENDING KEY ITD-TOTAL-VOLUME.                    
002350*                                                                         
002360 P200-EXIT.                                                               
002370     EXIT.                                                                
002380*-----------------------------------------------------------------        
002390* P300-SORT-CARTONS-ASCENDING ORDERS THE ACTIVE CARTON TABLE              
002400* SMALLEST VOLUME FIRST, SO A NEW PACKAGE IS ALWAYS OPENED ON             
002410* THE SMALLEST CARTON THAT WILL TAKE THE ITEM.                            
002420*-----------------------------------------------------------------        
002430 P300-SORT-CARTONS-ASCENDING.                                             
002440*                                                                         
002450     SORT CTB-LINE ON ASCENDING KEY CTB-VOLUME.                           
002460*                                                                         
002470 P300-EXIT.                                                               
002480     EXIT.                                                                
002490*-----------------------------------------------------------------        
002500* P400-PACK-ONE-ITEM PLACES ONE ORDER ITEM LINE.  BEST-FIT-               
002510* DECREASING SEARCHES EVERY OPEN PACKAGE FOR THE TIGHTEST FIT;            
002520* FIRST-FIT-DECREASING TAKES THE FIRST OPEN PACKAGE THAT WILL             
002530* ADMIT THE ITEM.  A NEW PACKAGE IS OPENED WHEN NEITHER FINDS             
002540* ROOM.                                                                   
002550*-----------------------------------------------------------------        
002560 P400-PACK-ONE-ITEM.                                                      
002570*                                                                         
002580     SET WS-ITEM-NOT-PLACED            TO TRUE.                           
002590*                                                                         
002600     IF RUL-OPTIMIZE-ON                                                   
002610         PERFORM P410-BEST-FIT-SEARCH THRU P410-EXIT                      
002620     ELSE                                                                 
002630         PERFORM P420-FIRST-FIT-SEARCH THRU P420-EXIT                     
002640     END-IF.                                                              
002650*                                                                         
002660     IF WS-ITEM-NOT-PLACED                                                
002670         PERFORM P430-OPEN-NEW-PACKAGE THRU P430-EXIT                     
002680     END-IF.                                                              
002690*                                                                         
002700 P400-EXIT.                                                               
002710     EXIT.                                                                
002720*-----------------------------------------------------------------        
002730* P410-BEST-FIT-SEARCH CHECKS EVERY OPEN PACKAGE AND REMEMBERS            
002740* THE ONE THAT COMES CLOSEST TO ITS UTILIZATION CEILING WITHOUT           
002750* GOING OVER.                                                             
002760*-----------------------------------------------------------------        
002770 P410-BEST-FIT-SEARCH.                                                    
002780*                                                                         
002790     MOVE ZERO                         TO WS-BEST-PKG-IX.                 
002800     MOVE ZERO                         TO WS-BEST-UTILIZATION.            
002810*                                                                         
002820     PERFORM P415-TEST-ONE-PACKAGE THRU P415-EXIT                         
002830         VARYING WS-PKG-IX FROM 1 BY 1                                    
002840         UNTIL WS-PKG-IX > PKG-TOTAL-ENTRIES.                             
002850*                                                                         
002860     IF WS-BEST-PKG-IX NOT EQUAL ZERO                                     
002870         MOVE WS-BEST-PKG-IX           TO WS-PKG-IX                       
002880         PERFORM P450-ADD-ITEM-TO-PACKAGE THRU P450-EXIT                  
002890         SET WS-ITEM-PLACED            TO TRUE                            
002900     END-IF.                                                              
002910*                                                                         
002920 P410-EXIT.                                                               
002930     EXIT.                                                                
002940*-----------------------------------------------------------------        
002950* P415-TEST-ONE-PACKAGE EVALUATES ONE CANDIDATE PACKAGE FOR THE           
002960* BEST-FIT SEARCH; A PACKAGE BEATS THE CURRENT BEST WHEN IT               
002970* ADMITS THE ITEM AND RESULTS IN A HIGHER UTILIZATION.                    
002980*-----------------------------------------------------------------        
002990 P415-TEST-ONE-PACKAGE.                                                   
003000*                                                                         
003010     PERFORM P440-TEST-ADMISSION THRU P440-EXIT.                          
003020*                                                                         
003030     IF WS-PKG-CANDIDATE-FITS                                             
003040        AND WS-CANDIDATE-UTILIZATION > WS-BEST-UTILIZATION                
003050         MOVE WS-PKG-IX                TO WS-BEST-PKG-IX                  
003060         MOVE WS-CANDIDATE-UTILIZATION TO WS-BEST-UTILIZATION             
003070     END-IF.                                                              
003080*                                                                         
003090 P415-EXIT.                                                               
003100     EXIT.                                                                
003110*-----------------------------------------------------------------        
003120* P420-FIRST-FIT-SEARCH TAKES THE FIRST OPEN PACKAGE THAT ADMITS          
003130* THE ITEM, STOPPING AS SOON AS ONE IS FOUND.                             
003140*-----------------------------------------------------------------        
003150 P420-FIRST-FIT-SEARCH.                                                   
003160*                                                                         
003170     MOVE ZERO                         TO WS-PKG-IX.                      
003180*                                                                         
003190 P420-LOOP.                                                               
003200     ADD 1                             TO WS-PKG-IX.                      
003210     IF WS-PKG-IX > PKG-TOTAL-ENTRIES                                     
003220         GO TO P420-EXIT                                                  
003230     END-IF.                                                              
003240*                                                                         
003250     PERFORM P440-TEST-ADMISSION THRU P440-EXIT.                          
003260*                                                                         
003270     IF WS-PKG-CANDIDATE-FITS                                             
003280         PERFORM P450-ADD-ITEM-TO-PACKAGE THRU P450-EXIT                  
003290         SET WS-ITEM-PLACED            TO TRUE                            
003300         GO TO P420-EXIT                                                  
003310     END-IF.                                                              
003320*                                                                         
003330     GO TO P420-LOOP.                                                     
003340*                                                                         
003350 P420-EXIT.                                                               
003360     EXIT.                                                                
003370*-----------------------------------------------------------------        
003380* P430-OPEN-NEW-PACKAGE WALKS THE SORTED CARTON TABLE SMALLEST            
003390* FIRST AND OPENS A NEW PACKAGE ON THE FIRST CARTON THAT WILL             
003400* TAKE THE ITEM BY ITSELF.                                                
003410*-----------------------------------------------------------------        
003420 P430-OPEN-NEW-PACKAGE.                                                   
003430*                                                                         
003440     MOVE ZERO                         TO WS-CARTON-IX.                   
003450*                                                                         
003460 P430-LOOP.                                                               
003470     ADD 1                             TO WS-CARTON-IX.                   
003480     IF WS-CARTON-IX > CTB-TOTAL-ENTRIES                                  
003490         GO TO P430-EXIT                                                  
003500     END-IF.                                                              
003510*                                                                         
003520     PERFORM P435-TEST-EMPTY-CARTON THRU P435-EXIT.                       
003530*                                                                         
003540     IF WS-PKG-CANDIDATE-FITS                                             
003550         PERFORM P437-OPEN-PACKAGE-ON-CARTON THRU P437-EXIT               
003560         SET WS-ITEM-PLACED            TO TRUE                            
003570         GO TO P430-EXIT                                                  
003580     END-IF.                                                              
003590*                                                                         
003600     GO TO P430-LOOP.                                                     
003610*                                                                         
003620 P430-EXIT.                                                               
003630     EXIT.                                                                
003640*-----------------------------------------------------------------        
003650* P435-TEST-EMPTY-CARTON RUNS THE ADMISSION TEST FOR THE ITEM             
003660* GOING ALONE INTO AN EMPTY PACKAGE ON WS-CARTON-IX.                      
003670*-----------------------------------------------------------------        
003680 P435-TEST-EMPTY-CARTON.                                                  
003690*                                                                         
003700     MOVE WS-CARTON-IX                 TO WS-FOUND-CARTON-IX.             
003710     MOVE "Y"                          TO WS-ADM-PKG-IS-EMPTY.            
003720     MOVE ZERO                 TO WS-ADM-PKG-CURRENT-WEIGHT.              
003730     MOVE ZERO                         TO WS-ADM-PKG-USED-VOLUME.         
003740     MOVE SPACES                       TO WS-ADM-PKG-CATEGORY.            
003750     MOVE "N"                          TO WS-ADM-PKG-FRAGILE-FLAG.        
003760*                                                                         
003770     PERFORM P445-BUILD-ITEM-AND-CARTON THRU P445-EXIT.                   
003780*                                                                         
003790     CALL "SCMP0620" USING WS-ADMIT-PARAMETER.                            
003800*                                                                         
003810     IF WS-ADM-ITEM-ADMITTED                                              
003820         SET WS-PKG-CANDIDATE-FITS     TO TRUE                            
003830         PERFORM P446-CALC-CANDIDATE-TOTALS THRU P446-EXIT                
003840     ELSE                                                                 
003850         MOVE "N"                      TO WS-PKG-FITS-FLAG                
003860     END-IF.                                                              
003870*                                                                         
003880 P435-EXIT.                                                               
003890     EXIT.                                                                
003900*-----------------------------------------------------------------        
003910* P437-OPEN-PACKAGE-ON-CARTON ADDS A NEW LINE TO THE PACKAGE              
003920* TABLE FOR WS-CARTON-IX AND PLACES THE ITEM INTO IT.                     
003930*-----------------------------------------------------------------        
003940 P437-OPEN-PACKAGE-ON-CARTON.                                             
003950*                                                                         
003960     ADD 1                             TO PKG-TOTAL-ENTRIES.              
003970     MOVE PKG-TOTAL-ENTRIES            TO WS-PKG-IX.                      
003980*                                                                         
003990     MOVE CTB-TYPE-ID(WS-CARTON-IX)                                       
004000                             TO PKG-CARTON-TYPE-ID(WS-PKG-IX).            
004010     MOVE ZERO              TO PKG-ITEM-COUNT(WS-PKG-IX).                 
004020     MOVE ZERO                  TO PKG-CURRENT-WEIGHT(WS-PKG-IX).         
004030     MOVE ZERO                  TO PKG-USED-VOLUME(WS-PKG-IX).            
004040     MOVE ZERO                  TO PKG-UTILIZATION(WS-PKG-IX).            
004050     MOVE CTB-VOLUME(WS-CARTON-IX)                                        
004060                         TO PKG-CARTON-VOLUME(WS-PKG-IX).                 
004070     MOVE CTB-MAX-WEIGHT(WS-CARTON-IX)                                    
004080                         TO PKG-CARTON-MAX-WEIGHT(WS-PKG-IX).             
004090     MOVE SPACES                      TO PKG-CATEGORY(WS-PKG-IX).         
004100     MOVE "N"                      TO PKG-FRAGILE-FLAG(WS-PKG-IX).        
004110*                                                                         
004120     PERFORM P450-ADD-ITEM-TO-PACKAGE THRU P450-EXIT.                     
004130*                                                                         
004140 P437-EXIT.                                                               
004150     EXIT.                                                                
004160*-----------------------------------------------------------------        
004170* P440-TEST-ADMISSION RUNS THE ADMISSION TEST FOR THE CURRENT             
004180* ITEM AGAINST THE OPEN PACKAGE AT WS-PKG-IX.                             
004190*-----------------------------------------------------------------        
004200 P440-TEST-ADMISSION.                                                     
004210*                                                                         
004220     MOVE "N"                          TO WS-PKG-FITS-FLAG.               
004230     MOVE PKG-CARTON-TYPE-ID(WS-PKG-IX) TO WS-SEARCH-CARTON-ID.           
004240     PERFORM P460-FIND-CARTON-BY-ID THRU P460-EXIT.                       
004250*                                                                         
004260     IF NOT WS-CARTON-WAS-FOUND                                           
004270         GO TO P440-EXIT                                                  
004280     END-IF.                                                              
004290*                                                                         
004300     MOVE "N"                          TO WS-ADM-PKG-IS-EMPTY.            
004310     MOVE PKG-CURRENT-WEIGHT(WS-PKG-IX)                                   
004320                             TO WS-ADM-PKG-CURRENT-WEIGHT.                
004330     MOVE PKG-USED-VOLUME(WS-PKG-IX)   TO WS-ADM-PKG-USED-VOLUME.         
004340     MOVE PKG-CATEGORY(WS-PKG-IX)      TO WS-ADM-PKG-CATEGORY.            
004350     MOVE PKG-FRAGILE-FLAG(WS-PKG-IX)  TO WS-ADM-PKG-FRAGILE-FLAG.        
004360*                                                                         
004370     PERFORM P445-BUILD-ITEM-AND-CARTON THRU P445-EXIT.                   
004380*                                                                         
004390     CALL "SCMP0620" USING WS-ADMIT-PARAMETER.                            
004400*                                                                         
004410     IF WS-ADM-ITEM-ADMITTED                                              
004420         SET WS-PKG-CANDIDATE-FITS     TO TRUE                            
004430         PERFORM P446-CALC-CANDIDATE-TOTALS THRU P446-EXIT                
004440     END-IF.                                                              
004450*                                                                         
004460 P440-EXIT.                                                               
004470     EXIT.                                                                
004480*-----------------------------------------------------------------        
004490* P445-BUILD-ITEM-AND-CARTON COPIES THE CURRENT ITEM'S FIELDS             
004500* AND THE CARTON FOUND AT WS-FOUND-CARTON-IX INTO THE ADMISSION           
004510* TEST CALL AREA.                                                         
004520*-----------------------------------------------------------------        
004530 P445-BUILD-ITEM-AND-CARTON.                                              
004540*                                                                         
004550     MOVE ITD-LENGTH(WS-ITEM-IX)       TO WS-ADM-ITEM-LENGTH.             
004560     MOVE ITD-WIDTH(WS-ITEM-IX)        TO WS-ADM-ITEM-WIDTH.              
004570     MOVE ITD-HEIGHT(WS-ITEM-IX)       TO WS-ADM-ITEM-HEIGHT.             
004580     MOVE ITD-DIM-UNIT(WS-ITEM-IX)     TO WS-ADM-ITEM-DIM-UNIT.           
004590*                                                                         
004600*    04/15/2008 TJM OS-0705 - WS-ADM-ITEM-WEIGHT NOW CARRIES THE          
004610*    WHOLE LINE'S WEIGHT, NOT ONE UNIT'S, SO SCMP0620'S WEIGHT            
004620*    TESTS SEE THE FULL LINE.  ITD-TOTAL-WEIGHT IS SET BY SCMP0600        
004630*    P515 AS UNIT WEIGHT TIMES ITD-QUANTITY.                              
004640     MOVE ITD-TOTAL-WEIGHT(WS-ITEM-IX) TO WS-ADM-ITEM-WEIGHT.             
004650     MOVE ITD-WEIGHT-UNIT(WS-ITEM-IX)  TO WS-ADM-ITEM-WEIGHT-UNIT.        
004660     MOVE ITD-QUANTITY(WS-ITEM-IX)     TO WS-ADM-ITEM-QUANTITY.           
004670     MOVE ITD-CATEGORY(WS-ITEM-IX)     TO WS-ADM-ITEM-CATEGORY.           
004680     MOVE ITD-FRAGILE-FLAG(WS-ITEM-IX)                                    
004690                                 TO WS-ADM-ITEM-FRAGILE-FLAG.             
004700*                                                                         
004710     MOVE CTB-LENGTH(WS-FOUND-CARTON-IX) TO WS-ADM-CARTON-LENGTH.         
004720     MOVE CTB-WIDTH(WS-FOUND-CARTON-IX)  TO WS-ADM-CARTON-WIDTH.          
004730     MOVE CTB-HEIGHT(WS-FOUND-CARTON-IX) TO WS-ADM-CARTON-HEIGHT.         
004740     MOVE CTB-DIM-UNIT(WS-FOUND-CARTON-IX)                                
004750                                      TO WS-ADM-CARTON-DIM-UNIT.          
004760     MOVE CTB-MAX-WEIGHT(WS-FOUND-CARTON-IX)                              
004770                                      TO WS-ADM-CARTON-MAX-WEIGHT.        
004780     MOVE CTB-WEIGHT-UNIT(WS-FOUND-CARTON-IX)                             
004790                                 TO WS-ADM-CARTON-WEIGHT-UNIT.            
004800     MOVE CTB-VOLUME(WS-FOUND-CARTON-IX) TO WS-ADM-CARTON-VOLUME.         
004810*                                                                         
004820     MOVE RUL-SEPARATE-FRAGILE     TO WS-ADM-RUL-SEPARATE-FRAGILE.        
004830     MOVE RUL-ALLOW-MIXED-CATEGORY                                        
004840                             TO WS-ADM-RUL-ALLOW-MIXED-CTGRY.             
004850     MOVE RUL-MAX-UTILIZATION  TO WS-ADM-RUL-MAX-UTILIZATION.             
004860*                                                                         
004870 P445-EXIT.                                                               
004880     EXIT.                                                                
004890*-----------------------------------------------------------------        
004900* P446-CALC-CANDIDATE-TOTALS WORKS OUT WHAT THE PACKAGE'S WEIGHT,         
004910* VOLUME AND UTILIZATION WOULD BECOME IF THE ITEM WERE ADDED, FOR         
004920* THE BEST-FIT COMPARISON IN P415.                                        
004930*-----------------------------------------------------------------        
004940 P446-CALC-CANDIDATE-TOTALS.                                              
004950*                                                                         
004960*    04/02/2008 TJM OS-0702 - ROLL UP ON THE CARTON-UNIT VALUES           
004970*    SCMP0620 RETURNS, NOT ON THE ITEM'S OWN UNCONVERTED UNIT.            
004980*    04/15/2008 TJM OS-0705 - WS-ADM-ITEM-WEIGHT-CNV IS NOW THE           
004990*    WHOLE LINE'S CONVERTED WEIGHT, NOT ONE UNIT'S, SO IT ADDS IN         
005000*    DIRECTLY.  WS-ADM-ITEM-*-CNV DIMENSIONS ARE STILL PER-UNIT,          
005010*    SO THE VOLUME ROLL-UP MUST BE SCALED BY ITD-QUANTITY BEFORE          
005020*    IT GOES IN AGAINST THE PACKAGE'S USED VOLUME.                        
005030     COMPUTE WS-CANDIDATE-WEIGHT =                                        
005040             WS-ADM-PKG-CURRENT-WEIGHT + WS-ADM-ITEM-WEIGHT-CNV.          
005050*                                                                         
005060     COMPUTE WS-CANDIDATE-VOLUME ROUNDED =                                
005070             WS-ADM-PKG-USED-VOLUME +                                     
005080             ((WS-ADM-ITEM-LENGTH-CNV * WS-ADM-ITEM-WIDTH-CNV *           
005090               WS-ADM-ITEM-HEIGHT-CNV)                                    
005100                                 * ITD-QUANTITY(WS-ITEM-IX)).             
005110*                                                                         
005120     COMPUTE WS-CANDIDATE-UTILIZATION ROUNDED =                           
005130             WS-CANDIDATE-VOLUME / WS-ADM-CARTON-VOLUME.                  
005140*                                                                         
005150 P446-EXIT.                                                               
005160     EXIT.                                                                
005170*-----------------------------------------------------------------        
005180* P450-ADD-ITEM-TO-PACKAGE COMMITS THE ITEM INTO THE PACKAGE AT           
005190* WS-PKG-IX, USING THE TOTALS LAST WORKED OUT BY P446.  THE FIRST         
005200* ITEM INTO A PACKAGE SETS ITS CATEGORY AND FRAGILE FLAG.                 
005210*-----------------------------------------------------------------        
005220 P450-ADD-ITEM-TO-PACKAGE.                                                
005230*                                                                         
005240     IF PKG-ITEM-COUNT(WS-PKG-IX) = ZERO                                  
005250         MOVE WS-ADM-ITEM-CATEGORY     TO PKG-CATEGORY(WS-PKG-IX)         
005260         MOVE WS-ADM-ITEM-FRAGILE-FLAG                                    
005270                             TO PKG-FRAGILE-FLAG(WS-PKG-IX)               
005280     END-IF.                                                              
005290*                                                                         
005300     ADD ITD-QUANTITY(WS-ITEM-IX)                                         
005310                             TO PKG-ITEM-COUNT(WS-PKG-IX).                
005320     MOVE WS-CANDIDATE-WEIGHT  TO PKG-CURRENT-WEIGHT(WS-PKG-IX).          
005330     MOVE WS-CANDIDATE-VOLUME  TO PKG-USED-VOLUME(WS-PKG-IX).             
005340     MOVE WS-CANDIDATE-UTILIZATION TO PKG-UTILIZATION(WS-PKG-IX).         
005350*                                                                         
005360 P450-EXIT.                                                               
005370     EXIT.                                                                
005380*-----------------------------------------------------------------        
005390* P460-FIND-CARTON-BY-ID IS A LINEAR SEARCH OF THE ACTIVE CARTON          
005400* TABLE BY CARTON TYPE ID -- THE SAME APPROACH USED ON THE                
005410* PRODUCT CATALOG IN SCMP0600, SINCE NEITHER TABLE IS KEPT                
005420* INDEXED.                                                                
005430*-----------------------------------------------------------------        
005440 P460-FIND-CARTON-BY-ID.                                                  
005450*                                                                         
005460     MOVE "N"                          TO WS-CARTON-FOUND-FLAG.           
005470     MOVE ZERO                         TO WS-FOUND-CARTON-IX.             
005480     MOVE ZERO                         TO WS-CARTON-IX.                   
005490*                                                                         
005500 P460-LOOP.                                                               
005510     ADD 1                             TO WS-CARTON-IX.                   
005520     IF WS-CARTON-IX > CTB-TOTAL-ENTRIES                                  
005530         GO TO P460-EXIT                                                  
005540     END-IF.                                                              
005550*                                                                         
005560     IF CTB-TYPE-ID(WS-CARTON-IX) = WS-SEARCH-CARTON-ID                   
005570         SET WS-CARTON-WAS-FOUND       TO TRUE                            
005580         MOVE WS-CARTON-IX             TO WS-FOUND-CARTON-IX              
005590         GO TO P460-EXIT                                                  
005600     END-IF.                                                              
005610*                                                                         
005620     GO TO P460-LOOP.                                                     
005630*                                                                         
005640 P460-EXIT.                                                               
005650     EXIT.                                                                
005660*                                                                         
005670 END PROGRAM SCMP0610.                                                    
