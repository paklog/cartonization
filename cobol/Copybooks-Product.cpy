000100*****************************************************************         
000110* COPYBOOK    : PRODUCT CATALOG MASTER RECORD                             
000120* USED BY     : SCMP0600 (FD PRODUCT-CATALOG)                             
000130* DESCRIPTION : ONE ROW PER SKU CARRYING THE PHYSICAL                     
000140*               ATTRIBUTES NEEDED TO CARTONIZE AN ORDER LINE.             
000150*****************************************************************         
000160 01  PRODUCT-CATALOG-RECORD.                                              
000170     05  PRD-SKU                      PIC X(30).                          
000180     05  PRD-NAME                     PIC X(40).                          
000190     05  PRD-DIMENSIONS.                                                  
000200         10  PRD-LENGTH               PIC 9(06)V9(02).                    
000210         10  PRD-WIDTH                PIC 9(06)V9(02).                    
000220         10  PRD-HEIGHT               PIC 9(06)V9(02).                    
000230     05  PRD-DIM-TABLE REDEFINES PRD-DIMENSIONS.                          
000240         10  PRD-DIM-VALUE            PIC 9(06)V9(02)                     
000250                                       OCCURS 3 TIMES.                    
000260     05  PRD-DIM-UNIT                 PIC X(02).                          
000270         88  PRD-DIM-IS-INCH          VALUE "IN".                         
000280         88  PRD-DIM-IS-CM            VALUE "CM".                         
000290     05  PRD-WEIGHT                   PIC 9(06)V9(03).                    
000300     05  PRD-WEIGHT-UNIT              PIC X(02).                          
000310         88  PRD-WGT-IS-LB            VALUE "LB".                         
000320         88  PRD-WGT-IS-KG            VALUE "KG".                         
000330     05  PRD-CATEGORY                 PIC X(20).                          
000340     05  PRD-FRAGILE-FLAG             PIC X(01).                          
000350         88  PRD-IS-FRAGILE           VALUE "Y".                          
000360         88  PRD-NOT-FRAGILE          VALUE "N".                          
000370     05  PRD-ACTIVE-FLAG              PIC X(01).                          
000380         88  PRD-IS-ACTIVE            VALUE "Y".                          
000390         88  PRD-IS-INACTIVE          VALUE "N".                          
000400     05  FILLER                       PIC X(10).                          
