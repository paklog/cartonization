000100*****************************************************************         
000110* COPYBOOK    : ACTIVE CARTON WORK TABLE                                  
000120* USED BY     : SCMP0600 / SCMP0610 (SHARED WORKING-STORAGE AND           
000130*               LINKAGE SECTION TABLE BETWEEN DRIVER AND THE              
000140*               PACKING ALGORITHM SUBPROGRAM)                             
000150* DESCRIPTION : HOLDS THE CARTON TYPES READ FROM THE CARTON               
000160*               CATALOG THAT PASSED THE ACTIVE/INACTIVE FILTER.           
000170*****************************************************************         
000180 01  CARTON-TAB-HEADER.                                                   
000190     05  CTB-TOTAL-ENTRIES            PIC 9(05) COMP.                     
000200*                                                                         
000210 01  CARTON-TAB.                                                          
000220     05  CTB-LINE OCCURS 999 TIMES.                                       
000230         10  CTB-TYPE-ID              PIC X(36).                          
000240         10  CTB-DIMENSIONS.                                              
000250             15  CTB-LENGTH           PIC 9(06)V9(02).                    
000260             15  CTB-WIDTH            PIC 9(06)V9(02).                    
000270             15  CTB-HEIGHT           PIC 9(06)V9(02).                    
000280         10  CTB-DIM-TABLE REDEFINES CTB-DIMENSIONS.                      
000290             15  CTB-DIM-VALUE        PIC 9(06)V9(02)                     
000300                                       OCCURS 3 TIMES.                    
000310         10  CTB-DIM-UNIT             PIC X(02).                          
000320         10  CTB-MAX-WEIGHT           PIC 9(06)V9(03).                    
000330         10  CTB-WEIGHT-UNIT          PIC X(02).                          
000340         10  CTB-VOLUME               PIC 9(08)V9(02).                    
000350         10  FILLER                   PIC X(10).                          
