000100*****************************************************************         
000110* COPYBOOK    : ORDER ITEM INPUT RECORD                                   
000120* USED BY     : SCMP0600 (FD ITEM-INPUT)                                  
000130* DESCRIPTION : TWO RECORD TYPES SHARE THIS FILE.  THE FIRST              
000140*               RECORD OF A RUN IS THE HEADER (TYPE "H") AND              
000150*               CARRIES THE REQUEST/ORDER ID AND THE PACKING              
000160*               SWITCHES.  EVERY RECORD AFTER IT IS A DETAIL              
000170*               LINE (TYPE "D") -- ONE PER ORDER ITEM.                    
000180*****************************************************************         
000190 01  ORDER-HEADER-RECORD.                                                 
000200     05  ITM-RECORD-TYPE              PIC X(01).                          
000210         88  ITM-IS-HEADER            VALUE "H".                          
000220     05  ITM-REQUEST-ID               PIC X(36).                          
000230     05  ITM-ORDER-ID                 PIC X(36).                          
000240     05  ITM-OPTIMIZE-MIN-BOXES       PIC X(01).                          
000250         88  ITM-OPTIMIZE-ON          VALUE "Y".                          
000260         88  ITM-OPTIMIZE-OFF         VALUE "N".                          
000270     05  ITM-ALLOW-MIXED-CATEGORY     PIC X(01).                          
000280         88  ITM-MIXED-ALLOWED        VALUE "Y".                          
000290         88  ITM-MIXED-NOT-ALLOWED    VALUE "N".                          
000300     05  FILLER                       PIC X(14).                          
000310*                                                                         
000320 01  ORDER-ITEM-RECORD.                                                   
000330     05  ITM-DETAIL-TYPE              PIC X(01).                          
000340         88  ITM-IS-DETAIL            VALUE "D".                          
000350     05  ITM-SKU                      PIC X(30).                          
000360     05  ITM-QUANTITY                 PIC 9(05).                          
000370     05  FILLER                       PIC X(53).                          
